000100*****************************************************************
000200*  RISKREC  -  RISK ASSESSMENT RECORD LAYOUT
000300*  FIVE COMPONENT RISKS, EACH 0.000 - 1.000, EACH WITH ITS OWN
000400*  PRESENCE FLAG SINCE AN ASSESSMENT MAY NOT SCORE ALL FIVE.
000500*  MAINTENANCE LOG
000600*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000700*****************************************************************
000800 01  RK-RISK-REC.
000900     05  RK-USER-ID              PIC 9(06).
001000     05  RK-DATE                 PIC X(10).
001100     05  RK-DEPRESSION           PIC 9V9(03).
001200     05  RK-DEPRESSION-F         PIC X(01).
001300         88  RK-DEPRESSION-PRES      VALUE 'Y'.
001400     05  RK-ANXIETY              PIC 9V9(03).
001500     05  RK-ANXIETY-F            PIC X(01).
001600         88  RK-ANXIETY-PRES         VALUE 'Y'.
001700     05  RK-BURNOUT              PIC 9V9(03).
001800     05  RK-BURNOUT-F            PIC X(01).
001900         88  RK-BURNOUT-PRES         VALUE 'Y'.
002000     05  RK-STRESS               PIC 9V9(03).
002100     05  RK-STRESS-F             PIC X(01).
002200         88  RK-STRESS-PRES          VALUE 'Y'.
002300     05  RK-ISOLATION            PIC 9V9(03).
002400     05  RK-ISOLATION-F          PIC X(01).
002500         88  RK-ISOLATION-PRES       VALUE 'Y'.
002600     05  RK-OVERALL-LEVEL        PIC X(08).
002700         88  RK-LEVEL-LOW            VALUE 'LOW     '.
002800         88  RK-LEVEL-MODERATE       VALUE 'MODERATE'.
002900         88  RK-LEVEL-HIGH           VALUE 'HIGH    '.
003000         88  RK-LEVEL-CRITICAL       VALUE 'CRITICAL'.
003100     05  FILLER                  PIC X(01).
