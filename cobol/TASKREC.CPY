000100*****************************************************************
000200*  TASKREC  -  TASK RECORD LAYOUT
000300*  FILE ARRIVES SORTED USER ASCENDING.  TK-COMPLETED-AT IS
000400*  SPACES WHEN THE TASK HAS NEVER BEEN COMPLETED.
000500*  MAINTENANCE LOG
000600*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000700*****************************************************************
000800 01  TK-TASK-REC.
000900     05  TK-USER-ID              PIC 9(06).
001000     05  TK-DUE-DATE             PIC X(10).
001100     05  TK-COMPLETED            PIC X(01).
001200         88  TK-IS-COMPLETE          VALUE 'Y'.
001300     05  TK-COMPLETED-AT         PIC X(10).
001400     05  FILLER                  PIC X(03).
