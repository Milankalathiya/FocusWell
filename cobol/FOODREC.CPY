000100*****************************************************************
000200*  FOODREC  -  FOOD MASTER RECORD LAYOUT
000300*  FILE ARRIVES SORTED ASCENDING BY CALORIES - FWBATCH LOADS
000400*  IT ENTIRE INTO FOOD-TABLE (200 ROWS MAX) FOR THE MEAL
000500*  PLANNER'S CALORIE-BAND SEARCH.
000600*  MAINTENANCE LOG
000700*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000800*****************************************************************
000900 01  FD-FOOD-REC.
001000     05  FD-ID                   PIC 9(06).
001100     05  FD-NAME                 PIC X(30).
001200     05  FD-CALORIES             PIC 9(04)V9(01).
001300     05  FD-PROTEIN-G            PIC 9(03)V9(01).
001400     05  FD-CARBS-G              PIC 9(03)V9(01).
001500     05  FD-FAT-G                PIC 9(03)V9(01).
001600     05  FILLER                  PIC X(04).
