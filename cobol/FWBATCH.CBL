000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FWBATCH.
000300 AUTHOR.        R L SANTOS.
000400 INSTALLATION.  COBOL DEV CENTER.
000500 DATE-WRITTEN.  03/02/92.
000600 DATE-COMPILED. 03/02/92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900*  THIS PROGRAM READS A DAY'S WELLNESS, NUTRITION, HABIT,
001000*  TASK AND RISK TRANSACTIONS AND PRODUCES, FOR EACH USER ON
001100*  THE PROFILE FILE, A WELLNESS SCORE AND STREAK, A SET OF
001200*  NUTRITION TARGETS, A MULTI-DAY MEAL PLAN, HABIT STREAKS,
001300*  AN ANALYTICS SUMMARY AND A NUTRITION ADHERENCE SUMMARY, PLUS
001400*  A RISK REVIEW WHERE ASSESSMENTS EXIST.  RESULTS GO TO TWO
001500*  WORK FILES (STATSOUT, TARGOUT) AND ONE PRINTED REPORT
001600*  (RPTOUT), ONE SECTION SET PER USER.
001700*
001800*  MODIFICATION LOG
001900*    03/02/92  RLS  0000  INITIAL RELEASE - WELLNESS SCORE,
002000*                         COMPLETENESS TEST AND STATS ONLY
002100*    08/14/92  RLS  0114  ADDED NUTRITION TARGETS SECTION
002200*                         (MIFFLIN-ST JEOR BMR, TDEE, MACROS)
002300*    01/09/93  RLS  0158  FOOD MASTER LOADED TO TABLE, MEAL
002400*                         PLAN SECTION ADDED
002500*    06/22/93  TKM  0201  HABIT STREAK SECTION ADDED - DAILY
002600*                         AND WEEKLY FREQUENCY HABITS
002700*    11/03/93  TKM  0219  WEEKLY PROGRESS COUNTS ADDED TO
002800*                         HABIT SECTION
002900*    04/18/94  DAP  0247  ANALYTICS SUMMARY SECTION ADDED
003000*                         (TASK COMPLETION, HABIT CONSISTENCY)
003100*    09/30/94  DAP  0260  BEST/WORST DAY LOGIC CORRECTED TO
003200*                         FIRST-ENCOUNTERED-WINS ON A TIE
003300*    02/14/95  DAP  0281  NUTRITION SUMMARY SECTION ADDED
003400*                         (DAILY TOTALS, ADHERENCE PERCENT)
003500*    07/19/95  TKM  0299  WEIGHT TREND LINES ADDED TO NUTRITION
003600*                         SUMMARY SECTION
003700*    12/11/95  RLS  0318  RISK REVIEW SECTION ADDED
003800*    05/06/96  JCW  0342  CORRECTED "OTHER" SEX BMR TO BE THE
003900*                         MEAN OF MALE AND FEMALE FORMULAS
004000*    10/02/96  JCW  0355  CALORIE TARGET FLOOR ADDED PER GOAL
004100*                         AND SEX (1200/1500 KCAL)
004200*    03/27/97  JCW  0371  MEAL PLAN FALLBACK BAND WIDENING
004300*                         ADDED WHEN PRIMARY BAND EMPTY
004400*    08/15/97  DAP  0390  STREAK LOGIC REWRITTEN TO STOP ON
004500*                         FIRST GAP, NOT FIRST MISS ANYWHERE
004600*    01/20/98  TKM  0402  GRAND TOTALS (USERS, RECORDS READ
004700*                         PER FILE) ADDED AT REPORT END
004800*    09/09/98  JCW  Y2K0  YEAR 2000 REVIEW - ALL DATE MATH
004900*                         DRIVEN OFF RUN-DATE RE-VERIFIED
005000*                         AGAINST 4-DIGIT YEARS, JULIAN DAY
005100*                         ROUTINES CONFIRMED GOOD THROUGH 2099
005200*    02/11/99  JCW  Y2K1  CONTROL RECORD RUN-DATE CONFIRMED
005300*                         4-DIGIT YEAR ON ALL TEST DECKS
005400*    06/14/00  DAP  0430  LOW-WELLNESS-DAY THRESHOLD MADE A
005500*                         NAMED CONSTANT, WAS HARD-CODED TWICE
005600*    03/02/02  RLS  0455  RISK COMPONENT AVERAGE CHANGED TO
005700*                         SKIP ABSENT COMPONENTS PER REQUEST
005800*                         FROM THE WELLNESS TEAM
005900*    11/19/04  JCW  0481  DUPLICATE HABIT LOG (SAME HABIT,
006000*                         SAME DAY) NOW REJECTED AT TABLE LOAD
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-370.
006500 OBJECT-COMPUTER.  IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS WS-RERUN-SW
006900            OFF STATUS IS WS-NORMAL-RUN-SW.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT CTLFILE  ASSIGN TO CONTROL
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-CTL.
007500     SELECT WELLFILE ASSIGN TO WELLNESS
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-WELL.
007800     SELECT PROFFILE ASSIGN TO PROFILE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-PROF.
008100     SELECT FOODFILE ASSIGN TO FOOD
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-FOOD.
008400     SELECT HABTFILE ASSIGN TO HABITLOG
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-HABT.
008700     SELECT TASKFILE ASSIGN TO TASK
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-TASK.
009000     SELECT MEALFILE ASSIGN TO MEALLOG
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-MEAL.
009300     SELECT WGHTFILE ASSIGN TO WEIGHTLOG
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-WGHT.
009600     SELECT RISKFILE ASSIGN TO RISK
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-RISK.
009900     SELECT STATFILE ASSIGN TO STATSOUT
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-STAT.
010200     SELECT TARGFILE ASSIGN TO TARGOUT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-TARG.
010500     SELECT RPTFILE  ASSIGN TO RPTOUT
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-RPT.
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  CTLFILE
011100     LABEL RECORDS ARE STANDARD.
011200 COPY CTLREC.
011300 FD  WELLFILE
011400     LABEL RECORDS ARE STANDARD.
011500 COPY WELLREC.
011600 FD  PROFFILE
011700     LABEL RECORDS ARE STANDARD.
011800 COPY PROFREC.
011900 FD  FOODFILE
012000     LABEL RECORDS ARE STANDARD.
012100 COPY FOODREC.
012200 FD  HABTFILE
012300     LABEL RECORDS ARE STANDARD.
012400 COPY HABTREC.
012500 FD  TASKFILE
012600     LABEL RECORDS ARE STANDARD.
012700 COPY TASKREC.
012800 FD  MEALFILE
012900     LABEL RECORDS ARE STANDARD.
013000 COPY MEALREC.
013100 FD  WGHTFILE
013200     LABEL RECORDS ARE STANDARD.
013300 COPY WGHTREC.
013400 FD  RISKFILE
013500     LABEL RECORDS ARE STANDARD.
013600 COPY RISKREC.
013700 FD  STATFILE
013800     LABEL RECORDS ARE STANDARD.
013900 COPY STATREC.
014000 FD  TARGFILE
014100     LABEL RECORDS ARE STANDARD.
014200 COPY TARGREC.
014300 FD  RPTFILE
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 132 CHARACTERS.
014600 01  RPT-LINE                   PIC X(132).
014700 WORKING-STORAGE SECTION.
014800*****************************************************************
014900*  W00 - FILE STATUS AND END-OF-FILE SWITCHES
015000*****************************************************************
015100 01  W00-FILE-STATUSES.
015200     05  FS-CTL                 PIC X(02).
015300         88  EOF-CTL                VALUE '10'.
015400     05  FS-WELL                PIC X(02).
015500         88  EOF-WELL               VALUE '10'.
015600     05  FS-PROF                PIC X(02).
015700         88  EOF-PROF               VALUE '10'.
015800     05  FS-FOOD                PIC X(02).
015900         88  EOF-FOOD               VALUE '10'.
016000     05  FS-HABT                PIC X(02).
016100         88  EOF-HABT               VALUE '10'.
016200     05  FS-TASK                PIC X(02).
016300         88  EOF-TASK               VALUE '10'.
016400     05  FS-MEAL                PIC X(02).
016500         88  EOF-MEAL               VALUE '10'.
016600     05  FS-WGHT                PIC X(02).
016700         88  EOF-WGHT               VALUE '10'.
016800     05  FS-RISK                PIC X(02).
016900         88  EOF-RISK               VALUE '10'.
017000     05  FS-STAT                PIC X(02).
017100     05  FS-TARG                PIC X(02).
017200     05  FS-RPT                 PIC X(02).
017300 01  W00-SWITCHES.
017400     05  WS-EOF-PROFILE-SW      PIC X(01)       VALUE 'N'.
017500         88  NO-MORE-PROFILES       VALUE 'Y'.
017600*
017700*  UPSI-0 RERUN SWITCH AND THE SHOP'S LOW-WELLNESS/TABLE-SIZE
017800*  CONSTANTS ARE CARRIED AS STANDALONE 77-LEVEL ITEMS, THE WAY
017900*  THIS SHOP HAS ALWAYS CARRIED RUN SWITCHES AND REPORT CONSTANTS
018000*  THAT BELONG TO NO SINGLE RECORD OR GROUP.
018100 77  WS-RERUN-SW                PIC X(01)       VALUE 'N'.
018200 77  WS-NORMAL-RUN-SW           PIC X(01)       VALUE 'Y'.
018300 77  WS-LOW-WELL-THRESHOLD      PIC 9(02)V9(02) VALUE 5.00.
018400 77  WS-FOOD-MAX-ROWS           PIC 9(03)  COMP VALUE 200.
018500*****************************************************************
018600*  W01 - RUN DATE AND SCRATCH DATE WORK AREAS
018700*  THREE SEPARATE DATE WORK AREAS, EACH WITH A REDEFINES BREAKING
018800*  THE ISO STRING INTO YYYY/MM/DD, ARE CARRIED BECAUSE THE DATE
018900*  ROUTINES BELOW ARE CALLED WITH DIFFERENT DATES IN PLAY AT THE
019000*  SAME TIME (THE RUN DATE, A CANDIDATE CHECK DATE WHILE WALKING
019100*  A STREAK, AND THE MONDAY OF THE RUN DATE'S WEEK).
019200*****************************************************************
019300 01  W01-RUN-DATE-WORK.
019400     05  WS-RUN-DATE            PIC X(10).
019500 01  W01-RUN-DATE-PARTS REDEFINES W01-RUN-DATE-WORK.
019600     05  WS-RUN-YYYY            PIC 9(04).
019700     05  FILLER                 PIC X(01).
019800     05  WS-RUN-MM              PIC 9(02).
019900     05  FILLER                 PIC X(01).
020000     05  WS-RUN-DD              PIC 9(02).
020100 01  W01-SCRATCH-DATE-WORK.
020200     05  WS-SCRATCH-DATE     PIC X(10)  VALUE '0000-00-00'.
020300 01  W01-SCRATCH-DATE-PARTS REDEFINES W01-SCRATCH-DATE-WORK.
020400     05  WS-SCR-YYYY            PIC 9(04).
020500     05  FILLER                 PIC X(01).
020600     05  WS-SCR-MM              PIC 9(02).
020700     05  FILLER                 PIC X(01).
020800     05  WS-SCR-DD              PIC 9(02).
020900 01  W01-MONDAY-DATE-WORK.
021000     05  WS-MONDAY-DATE      PIC X(10)  VALUE '0000-00-00'.
021100 01  W01-MONDAY-DATE-PARTS REDEFINES W01-MONDAY-DATE-WORK.
021200     05  WS-MON-YYYY            PIC 9(04).
021300     05  FILLER                 PIC X(01).
021400     05  WS-MON-MM              PIC 9(02).
021500     05  FILLER                 PIC X(01).
021600     05  WS-MON-DD              PIC 9(02).
021700 01  W01-UTIL-DATE-WORK.
021800     05  WS-UTIL-DATE        PIC X(10)  VALUE '0000-00-00'.
021900 01  W01-UTIL-DATE-PARTS REDEFINES W01-UTIL-DATE-WORK.
022000     05  WS-UTIL-YYYY           PIC 9(04).
022100     05  FILLER                 PIC X(01).
022200     05  WS-UTIL-MM             PIC 9(02).
022300     05  FILLER                 PIC X(01).
022400     05  WS-UTIL-DD             PIC 9(02).
022500 01  W01-DATE-WORK-FIELDS.
022600     05  WS-UTIL-ABSDAY         PIC S9(08)      COMP.
022700     05  WS-RUN-ABS-DAY         PIC S9(08)      COMP.
022800     05  WS-SCR-ABS-DAY         PIC S9(08)      COMP.
022900     05  WS-MON-ABS-DAY         PIC S9(08)      COMP.
023000     05  WS-JDN-A               PIC S9(08)      COMP.
023100     05  WS-JDN-B               PIC S9(08)      COMP.
023200     05  WS-JDN-C               PIC S9(08)      COMP.
023300     05  WS-JDN-D               PIC S9(08)      COMP.
023400     05  WS-JDN-E               PIC S9(08)      COMP.
023500     05  WS-JDN-M               PIC S9(08)      COMP.
023600     05  WS-JDN-Y               PIC S9(08)      COMP.
023700     05  WS-DOW-NUMBER          PIC S9(04)      COMP.
023800*****************************************************************
023900*  W02 - RUN-TIME CONSTANTS
024000*  PLAN LENGTH, MEALS PER DAY AND WINDOW SIZE HAVE NO HOME ON ANY
024100*  INPUT RECORD - CARRIED HERE AS SHOP-STANDARD CONSTANTS, THE
024200*  SAME WAY A MAX-LINES-PER-PAGE IS CARRIED ON OTHER REPORTS.
024300*****************************************************************
024400 01  W02-CONSTANTS.
024500     05  WS-PLAN-DAYS           PIC 9(02)  COMP  VALUE 7.
024600     05  WS-MEALS-PER-DAY       PIC 9(02)  COMP  VALUE 3.
024700     05  WS-WINDOW-DAYS         PIC 9(02)  COMP  VALUE 14.
024800     05  WS-DEFAULT-AGE         PIC 9(03)  COMP  VALUE 30.
024900     05  WS-DEFAULT-HEIGHT-CM   PIC 9(03)V9(01)  VALUE 170.0.
025000     05  WS-DEFAULT-WEIGHT-KG   PIC 9(03)V9(01)  VALUE 070.0.
025100*****************************************************************
025200*  W03 - GRAND TOTAL COUNTERS - ONE RECORDS-READ COUNTER PER
025300*  INPUT FILE, PRINTED AT THE END OF THE RUN, PLUS USERS
025400*  PROCESSED.
025500*****************************************************************
025600 01  W03-GRAND-TOTALS.
025700     05  WS-USERS-PROCESSED     PIC 9(05)  COMP  VALUE ZERO.
025800     05  WS-RECS-READ-WELL      PIC 9(05)  COMP  VALUE ZERO.
025900     05  WS-RECS-READ-PROF      PIC 9(05)  COMP  VALUE ZERO.
026000     05  WS-RECS-READ-FOOD      PIC 9(05)  COMP  VALUE ZERO.
026100     05  WS-RECS-READ-HABT      PIC 9(05)  COMP  VALUE ZERO.
026200     05  WS-RECS-READ-TASK      PIC 9(05)  COMP  VALUE ZERO.
026300     05  WS-RECS-READ-MEAL      PIC 9(05)  COMP  VALUE ZERO.
026400     05  WS-RECS-READ-WGHT      PIC 9(05)  COMP  VALUE ZERO.
026500     05  WS-RECS-READ-RISK      PIC 9(05)  COMP  VALUE ZERO.
026600     05  WS-BAD-PROFILE-CNT     PIC 9(05)  COMP  VALUE ZERO.
026700*****************************************************************
026800*  W04 - FOOD MASTER TABLE - LOADED ONCE, SEARCHED BY THE MEAL
026900*  PLANNER FOR EACH MEAL SLOT OF EACH DAY.  LOADED IN FILE ORDER
027000*  (ASCENDING BY CALORIES PER THE FOOD FILE'S OWN SORT).
027100*****************************************************************
027200 01  W04-FOOD-TABLE-CTL.
027300     05  WS-FOOD-COUNT          PIC 9(03)  COMP  VALUE ZERO.
027400 01  W04-FOOD-TABLE.
027500     05  FT-ENTRY OCCURS 200 TIMES
027600                 INDEXED BY FT-IDX FT-IDX2.
027700         10  FT-ID               PIC 9(06).
027800         10  FT-NAME             PIC X(30).
027900         10  FT-CALORIES         PIC 9(04)V9(01).
028000         10  FT-PROTEIN-G        PIC 9(03)V9(01).
028100         10  FT-CARBS-G          PIC 9(03)V9(01).
028200         10  FT-FAT-G            PIC 9(03)V9(01).
028300*****************************************************************
028400*  W05 - WELLNESS TABLE - ONE USER'S WINDOW OF RECORDS IS LOADED
028500*  AT A TIME (MOST-RECENT-FIRST, AS THE FILE ARRIVES SORTED),
028600*  SO THE STREAK AND AVERAGE CAN BE WALKED WITHOUT RE-READING.
028700*****************************************************************
028800 01  W05-WELLNESS-TABLE-CTL.
028900     05  WS-WELL-COUNT          PIC 9(04)  COMP  VALUE ZERO.
029000 01  W05-WELLNESS-TABLE.
029100     05  WT-ENTRY OCCURS 400 TIMES INDEXED BY WT-IDX.
029200         10  WT-DATE             PIC X(10).
029300         10  WT-COMPLETE-F       PIC X(01).
029400             88  WT-IS-COMPLETE      VALUE 'Y'.
029500         10  WT-SCORE            PIC 9(02)V9(02).
029600*****************************************************************
029700*  W06 - HABIT LOG TABLE - ONE USER'S LOGS ARE LOADED AT A TIME.
029800*  A DUPLICATE (SAME HABIT, SAME DATE) IS DROPPED AT LOAD TIME.
029900*****************************************************************
030000 01  W06-HABITLOG-TABLE-CTL.
030100     05  WS-HABT-COUNT          PIC 9(04)  COMP  VALUE ZERO.
030200 01  W06-HABITLOG-TABLE.
030300     05  HT-ENTRY OCCURS 1000 TIMES INDEXED BY HT-IDX.
030400         10  HT-HABIT-ID         PIC 9(06).
030500         10  HT-FREQUENCY        PIC X(06).
030600         10  HT-LOG-DATE         PIC X(10).
030700*****************************************************************
030800*  W07 - TASK TABLE - ONE USER'S TASKS LOADED AT A TIME.
030900*****************************************************************
031000 01  W07-TASK-TABLE-CTL.
031100     05  WS-TASK-COUNT          PIC 9(04)  COMP  VALUE ZERO.
031200 01  W07-TASK-TABLE.
031300     05  TT-ENTRY OCCURS 1000 TIMES INDEXED BY TT-IDX.
031400         10  TT-DUE-DATE         PIC X(10).
031500         10  TT-COMPLETED        PIC X(01).
031600             88  TT-IS-COMPLETE      VALUE 'Y'.
031700         10  TT-COMPLETED-AT     PIC X(10).
031800*****************************************************************
031900*  W08 - MEAL LOG TABLE - ONE USER'S LOGGED MEAL ITEMS LOADED
032000*  AT A TIME, ROLLED UP BY DAY IN THE NUTRITION SUMMARY SECTION.
032100*****************************************************************
032200 01  W08-MEALLOG-TABLE-CTL.
032300     05  WS-MEAL-COUNT          PIC 9(04)  COMP  VALUE ZERO.
032400 01  W08-MEALLOG-TABLE.
032500     05  MT-ENTRY OCCURS 1500 TIMES INDEXED BY MT-IDX.
032600         10  MT-DATE             PIC X(10).
032700         10  MT-CALORIES         PIC 9(04)V9(01).
032800         10  MT-PROTEIN-G        PIC 9(03)V9(01).
032900         10  MT-CARBS-G          PIC 9(03)V9(01).
033000         10  MT-FAT-G            PIC 9(03)V9(01).
033100*****************************************************************
033200*  W09 - WEIGHT LOG TABLE - ONE USER'S WEIGH-INS LOADED AT A
033300*  TIME, ALREADY SORTED ASCENDING BY DATE.
033400*****************************************************************
033500 01  W09-WEIGHTLOG-TABLE-CTL.
033600     05  WS-WGHT-COUNT          PIC 9(03)  COMP  VALUE ZERO.
033700 01  W09-WEIGHTLOG-TABLE.
033800     05  GT-ENTRY OCCURS 200 TIMES INDEXED BY GT-IDX.
033900         10  GT-DATE             PIC X(10).
034000         10  GT-WEIGHT-KG        PIC 9(03)V9(01).
034100*****************************************************************
034200*  W10 - RISK TABLE - ONE USER'S ASSESSMENTS LOADED AT A TIME.
034300*****************************************************************
034400 01  W10-RISK-TABLE-CTL.
034500     05  WS-RISK-COUNT          PIC 9(03)  COMP  VALUE ZERO.
034600 01  W10-RISK-TABLE.
034700     05  RT-ENTRY OCCURS 100 TIMES INDEXED BY RT-IDX.
034800         10  RT-DATE             PIC X(10).
034900         10  RT-DEPRESSION       PIC 9V9(03).
035000         10  RT-DEPRESSION-F     PIC X(01).
035100         10  RT-ANXIETY          PIC 9V9(03).
035200         10  RT-ANXIETY-F        PIC X(01).
035300         10  RT-BURNOUT          PIC 9V9(03).
035400         10  RT-BURNOUT-F        PIC X(01).
035500         10  RT-STRESS           PIC 9V9(03).
035600         10  RT-STRESS-F         PIC X(01).
035700         10  RT-ISOLATION        PIC 9V9(03).
035800         10  RT-ISOLATION-F      PIC X(01).
035900         10  RT-OVERALL-LEVEL    PIC X(08).
036000*****************************************************************
036100*  W11 - DATE-WINDOW TABLE - SHARED BY THE ANALYTICS SUMMARY AND
036200*  THE NUTRITION SUMMARY SECTIONS.  ONE ROW PER CALENDAR DAY OF
036300*  THE WINDOW, BUILT OLDEST TO NEWEST, THEN FILLED IN AS THE
036400*  TASK, HABITLOG, MEALLOG AND WEIGHTLOG TABLES ARE SCANNED.
036500*****************************************************************
036600 01  W11-WINDOW-CTL.
036700     05  WS-WIN-START-DATE      PIC X(10).
036800     05  WS-WIN-END-DATE        PIC X(10).
036900 01  W11-WINDOW-TABLE.
037000     05  WX-ENTRY OCCURS 31 TIMES INDEXED BY WX-IDX.
037100         10  WX-DATE             PIC X(10).
037200         10  WX-TASK-DONE-CNT    PIC 9(03)  COMP.
037300         10  WX-HABIT-CNT        PIC 9(03)  COMP.
037400         10  WX-MEAL-CAL         PIC 9(05)V9(01).
037500         10  WX-MEAL-PROT        PIC 9(04)V9(01).
037600         10  WX-MEAL-CARB        PIC 9(04)V9(01).
037700         10  WX-MEAL-FAT         PIC 9(04)V9(01).
037800         10  WX-ADHERENT-F       PIC X(01).
037900             88  WX-IS-ADHERENT      VALUE 'Y'.
038000*****************************************************************
038100*  W12 - DISTINCT HABIT LIST - BUILT FROM THE HABITLOG TABLE FOR
038200*  ONE USER, ONE ROW PER DISTINCT HABIT ID, CARRYING ITS STREAK
038300*  AND ITS TRAILING-7-DAY PER-DAY LOG COUNTS.
038400*****************************************************************
038500 01  W12-HABIT-LIST-CTL.
038600     05  WS-HABIT-LIST-COUNT    PIC 9(02)  COMP  VALUE ZERO.
038700 01  W12-HABIT-LIST.
038800     05  WH-ENTRY OCCURS 50 TIMES INDEXED BY WH-IDX.
038900         10  WH-HABIT-ID         PIC 9(06).
039000         10  WH-FREQUENCY        PIC X(06).
039100         10  WH-STREAK           PIC 9(04)  COMP.
039200         10  WH-DAY-CNT OCCURS 7 TIMES
039300                 PIC 9(03)  COMP.
039400*****************************************************************
039500*  W13 - PER-USER PROFILE AND NUTRITION-TARGET WORK FIELDS
039600*****************************************************************
039700 01  W13-PROFILE-WORK.
039800     05  WS-SEX                 PIC X(06).
039900     05  WS-BIRTHDATE           PIC X(10).
040000     05  WS-HEIGHT-CM           PIC 9(03)V9(01).
040100     05  WS-WEIGHT-KG           PIC 9(03)V9(01).
040200     05  WS-ACTIVITY            PIC X(10).
040300     05  WS-GOAL                PIC X(08).
040400     05  WS-AGE                 PIC 9(03)  COMP.
040500     05  WS-BMR-RAW             PIC S9(05)V9(04).
040600     05  WS-BMR-MALE            PIC S9(05)V9(04).
040700     05  WS-BMR-FEMALE          PIC S9(05)V9(04).
040800     05  WS-BMR-RND             PIC 9(05).
040900     05  WS-ACT-MULT            PIC 9(01)V9(03).
041000     05  WS-TDEE-RAW            PIC 9(06)V9(04).
041100     05  WS-TDEE-RND            PIC 9(05).
041200     05  WS-CAL-TARGET-RAW      PIC 9(06)V9(04).
041300     05  WS-CAL-FLOOR           PIC 9(04)      COMP.
041400     05  WS-CAL-TARGET-RND      PIC 9(05).
041500     05  WS-PROT-PCT            PIC 9(01)V9(02).
041600     05  WS-CARB-PCT            PIC 9(01)V9(02).
041700     05  WS-FAT-PCT             PIC 9(01)V9(02).
041800     05  WS-PROTEIN-G           PIC 9(04)V9(01).
041900     05  WS-CARBS-G             PIC 9(04)V9(01).
042000     05  WS-FAT-G               PIC 9(04)V9(01).
042100*****************************************************************
042200*  W14 - PER-USER SECTION ACCUMULATORS
042300*****************************************************************
042400 01  W14-WELLNESS-STATS-WORK.
042500     05  WS-WELL-TOTAL-ENTRIES  PIC 9(05)      COMP.
042600     05  WS-WELL-SUM-SCORE      PIC 9(06)V9(02) COMP-3.
042700     05  WS-WELL-SUM-COUNT      PIC 9(05)      COMP.
042800     05  WS-WELL-CURRENT-SCORE  PIC 9(02)V9(02).
042900     05  WS-WELL-AVERAGE-SCORE  PIC 9(02)V9(02) COMP-3.
043000     05  WS-WELL-STREAK-DAYS    PIC 9(04)      COMP.
043100 01  W14-ANALYTICS-WORK.
043200     05  WS-AN-TASK-TOTAL       PIC 9(05)      COMP.
043300     05  WS-AN-TASK-DONE        PIC 9(05)      COMP.
043400     05  WS-AN-HABIT-TOTAL      PIC 9(05)      COMP.
043500     05  WS-AN-ACTIVE-HABITS    PIC 9(03)      COMP.
043600     05  WS-AN-DAYS-WITH-LOGS   PIC 9(03)      COMP.
043700     05  WS-AN-CONSISTENCY      PIC 9(01)V9(02).
043800     05  WS-AN-BEST-DATE        PIC X(10).
043900     05  WS-AN-BEST-CNT         PIC 9(03)      COMP.
044000     05  WS-AN-WORST-DATE       PIC X(10).
044100     05  WS-AN-WORST-CNT        PIC 9(03)      COMP.
044200     05  WS-AN-HAS-LOG-DAY      PIC X(01)      VALUE 'N'.
044300         88  AN-HAS-LOG-DAY-YES     VALUE 'Y'.
044400 01  W14-NUTR-SUMMARY-WORK.
044500     05  WS-NS-TOT-CAL          PIC 9(07)V9(01) COMP-3.
044600     05  WS-NS-TOT-PROT         PIC 9(06)V9(01) COMP-3.
044700     05  WS-NS-TOT-CARB         PIC 9(06)V9(01) COMP-3.
044800     05  WS-NS-TOT-FAT          PIC 9(06)V9(01) COMP-3.
044900     05  WS-NS-ADHERENT-DAYS    PIC 9(03)      COMP.
045000     05  WS-NS-ADHERENCE-PCT    PIC 9(03)V9(02).
045100     05  WS-NS-LOW-BOUND        PIC 9(07)V9(02).
045200     05  WS-NS-HIGH-BOUND       PIC 9(07)V9(02).
045300     05  WS-NS-DIFF             PIC S9(07)V9(02).
045400*****************************************************************
045500*  W15 - MISCELLANEOUS SUBSCRIPTS, COUNTERS AND SCRATCH FIELDS
045600*  USED ACROSS MORE THAN ONE SECTION
045700*****************************************************************
045800 01  W15-MISC-WORK.
045900     05  WS-K                   PIC 9(03)  COMP.
046000     05  WS-N                   PIC 9(03)  COMP.
046100     05  WS-DAY-NO              PIC 9(03)  COMP.
046200     05  WS-MEAL-NO             PIC 9(03)  COMP.
046300     05  WS-WEEK-NO             PIC 9(03)  COMP.
046400     05  WS-FOUND-SW            PIC X(01).
046500         88  WS-FOUND               VALUE 'Y'.
046600         88  WS-NOT-FOUND           VALUE 'N'.
046700     05  WS-DUP-SW              PIC X(01).
046800         88  WS-IS-DUPLICATE        VALUE 'Y'.
046900     05  WS-SLOT-SHARE          PIC 9(01)V9(02).
047000     05  WS-PER-MEAL-TARGET     PIC 9(05)V9(02).
047100     05  WS-BAND-LOW            PIC 9(05)V9(02).
047200     05  WS-BAND-HIGH           PIC 9(05)V9(02).
047300     05  WS-BEST-DIST           PIC 9(05)V9(02).
047400     05  WS-THIS-DIST           PIC S9(05)V9(02).
047500     05  WS-BEST-FOOD-IDX       PIC 9(03)  COMP.
047600     05  WS-DAY-TOTAL-CAL       PIC 9(05)      COMP.
047700     05  WS-MEAL-CAL-RND        PIC 9(05)      COMP.
047800     05  WS-HOLD-USER-ID        PIC 9(06).
047900     05  WS-SAVE-SUBSCRIPT      PIC 9(03)  COMP.
048000     05  WS-SAVE-SUBSCRIPT-2    PIC 9(03)  COMP.
048100     05  WS-RISK-SUM            PIC 9V9(03)    COMP-3.
048200     05  WS-RISK-CNT            PIC 9(01)  COMP.
048300     05  WS-RISK-AVG            PIC 9V9(03)    COMP-3.
048400     05  WS-PLAN-DATE-WORK      PIC X(10).
048500*****************************************************************
048600*  W16 - PRINT LINE LAYOUTS FOR RPTOUT (132 PRINT POSITIONS)
048700*****************************************************************
048800 01  RL-BLANK-LINE.
048900     05  FILLER                 PIC X(132)  VALUE SPACES.
049000 01  RL-HEADING-LINE1.
049100     05  FILLER                 PIC X(05)   VALUE SPACES.
049200     05  FILLER                 PIC X(24)
049300         VALUE 'FOCUSWELL WELLNESS BATCH'.
049400     05  FILLER                 PIC X(06)   VALUE SPACES.
049500     05  FILLER                 PIC X(10)   VALUE 'RUN DATE: '.
049600     05  HL1-RUN-DATE           PIC X(10).
049700     05  FILLER                 PIC X(77)   VALUE SPACES.
049800 01  RL-HEADING-LINE2.
049900     05  FILLER                 PIC X(05)   VALUE SPACES.
050000     05  FILLER                 PIC X(09)   VALUE 'USER ID: '.
050100     05  HL2-USER-ID            PIC 9(06).
050200     05  FILLER                 PIC X(112)  VALUE SPACES.
050300 01  RL-TITLE-LINE.
050400     05  FILLER                 PIC X(05)   VALUE SPACES.
050500     05  RL-TITLE-TEXT          PIC X(40).
050600     05  FILLER                 PIC X(87)   VALUE SPACES.
050700 01  RL-WELLSTATS-LINE.
050800     05  FILLER                 PIC X(07)   VALUE SPACES.
050900     05  FILLER           PIC X(16) VALUE 'TOTAL ENTRIES: '.
051000     05  WL1-ENTRIES            PIC ZZZZ9.
051100     05  FILLER                 PIC X(04)   VALUE SPACES.
051200     05  FILLER           PIC X(15) VALUE 'CURRENT SCORE: '.
051300     05  WL1-CURRENT            PIC ZZ9.99.
051400     05  FILLER                 PIC X(04)   VALUE SPACES.
051500     05  FILLER           PIC X(15) VALUE 'AVERAGE SCORE: '.
051600     05  WL1-AVERAGE            PIC ZZ9.99.
051700     05  FILLER                 PIC X(04)   VALUE SPACES.
051800     05  FILLER                 PIC X(08)   VALUE 'STREAK: '.
051900     05  WL1-STREAK             PIC ZZZ9.
052000     05  FILLER                 PIC X(46)   VALUE SPACES.
052100 01  RL-LOWDAY-LINE.
052200     05  FILLER                 PIC X(09)   VALUE SPACES.
052300     05  FILLER           PIC X(16) VALUE 'LOW WELLNESS -  '.
052400     05  LD1-DATE               PIC X(10).
052500     05  FILLER                 PIC X(04)   VALUE SPACES.
052600     05  FILLER                 PIC X(07)   VALUE 'SCORE: '.
052700     05  LD1-SCORE              PIC ZZ9.99.
052800     05  FILLER                 PIC X(82)   VALUE SPACES.
052900 01  RL-TARGETS-LINE1.
053000     05  FILLER                 PIC X(07)   VALUE SPACES.
053100     05  FILLER                 PIC X(05)   VALUE 'AGE: '.
053200     05  TG1-AGE                PIC ZZ9.
053300     05  FILLER                 PIC X(04)   VALUE SPACES.
053400     05  FILLER                 PIC X(05)   VALUE 'BMR: '.
053500     05  TG1-BMR                PIC ZZZZ9.
053600     05  FILLER                 PIC X(04)   VALUE SPACES.
053700     05  FILLER                 PIC X(06)   VALUE 'TDEE: '.
053800     05  TG1-TDEE               PIC ZZZZ9.
053900     05  FILLER                 PIC X(04)   VALUE SPACES.
054000     05  FILLER           PIC X(14) VALUE 'CAL TARGET:   '.
054100     05  TG1-CALTARGET          PIC ZZZZ9.
054200     05  FILLER                 PIC X(40)   VALUE SPACES.
054300 01  RL-TARGETS-LINE2.
054400     05  FILLER                 PIC X(07)   VALUE SPACES.
054500     05  FILLER                 PIC X(10)   VALUE 'PROTEIN-G:'.
054600     05  TG2-PROTEIN            PIC ZZZ9.9.
054700     05  FILLER                 PIC X(04)   VALUE SPACES.
054800     05  FILLER                 PIC X(08)   VALUE 'CARBS-G:'.
054900     05  TG2-CARBS              PIC ZZZ9.9.
055000     05  FILLER                 PIC X(04)   VALUE SPACES.
055100     05  FILLER                 PIC X(06)   VALUE 'FAT-G:'.
055200     05  TG2-FAT                PIC ZZZ9.9.
055300     05  FILLER                 PIC X(74)   VALUE SPACES.
055400 01  RL-MEAL-LINE.
055500     05  FILLER                 PIC X(09)   VALUE SPACES.
055600     05  ML1-DATE               PIC X(10).
055700     05  FILLER                 PIC X(02)   VALUE SPACES.
055800     05  ML1-MEALTYPE           PIC X(10).
055900     05  FILLER                 PIC X(02)   VALUE SPACES.
056000     05  ML1-FOODNAME           PIC X(30).
056100     05  FILLER                 PIC X(02)   VALUE SPACES.
056200     05  FILLER                 PIC X(06)   VALUE 'CALS: '.
056300     05  ML1-CALORIES           PIC ZZZZ9.
056400     05  FILLER                 PIC X(57)   VALUE SPACES.
056500 01  RL-DAYTOTAL-LINE.
056600     05  FILLER                 PIC X(09)   VALUE SPACES.
056700     05  FILLER                 PIC X(11)   VALUE 'DAY TOTAL -'.
056800     05  DT1-DATE               PIC X(10).
056900     05  FILLER                 PIC X(02)   VALUE SPACES.
057000     05  FILLER                 PIC X(06)   VALUE 'CALS: '.
057100     05  DT1-CALORIES           PIC ZZZZ9.
057200     05  FILLER                 PIC X(83)   VALUE SPACES.
057300 01  RL-HABIT-LINE1.
057400     05  FILLER                 PIC X(07)   VALUE SPACES.
057500     05  FILLER                 PIC X(07)   VALUE 'HABIT: '.
057600     05  HB1-HABIT-ID           PIC 9(06).
057700     05  FILLER                 PIC X(02)   VALUE SPACES.
057800     05  HB1-FREQUENCY          PIC X(06).
057900     05  FILLER                 PIC X(04)   VALUE SPACES.
058000     05  FILLER                 PIC X(08)   VALUE 'STREAK: '.
058100     05  HB1-STREAK             PIC ZZZ9.
058200     05  FILLER                 PIC X(83)   VALUE SPACES.
058300 01  RL-HABIT-LINE2.
058400     05  FILLER                 PIC X(09)   VALUE SPACES.
058500     05  FILLER           PIC X(17) VALUE 'WEEK LOG COUNTS: '.
058600     05  HB2-CNT OCCURS 7 TIMES PIC ZZ9.
058700     05  FILLER                 PIC X(85)   VALUE SPACES.
058800 01  RL-ANALYTICS-LINE1.
058900     05  FILLER                 PIC X(07)   VALUE SPACES.
059000     05  FILLER                 PIC X(07)   VALUE 'TASKS: '.
059100     05  AN1-TASK-DONE          PIC ZZZZ9.
059200     05  FILLER                 PIC X(01)   VALUE '/'.
059300     05  AN1-TASK-TOTAL         PIC ZZZZ9.
059400     05  FILLER                 PIC X(04)   VALUE SPACES.
059500     05  FILLER           PIC X(16) VALUE 'ACTIVE HABITS: '.
059600     05  AN1-HABITS             PIC ZZ9.
059700     05  FILLER                 PIC X(04)   VALUE SPACES.
059800     05  FILLER                 PIC X(13)   VALUE 'CONSISTENCY: '.
059900     05  AN1-CONSISTENCY        PIC 9.99.
060000     05  FILLER                 PIC X(43)   VALUE SPACES.
060100 01  RL-ANALYTICS-LINE2.
060200     05  FILLER                 PIC X(09)   VALUE SPACES.
060300     05  FILLER                 PIC X(10)   VALUE 'BEST DAY: '.
060400     05  AN2-BEST-DATE          PIC X(10).
060500     05  FILLER                 PIC X(02)   VALUE SPACES.
060600     05  FILLER                 PIC X(07)   VALUE 'CNT:   '.
060700     05  AN2-BEST-CNT           PIC ZZ9.
060800     05  FILLER                 PIC X(04)   VALUE SPACES.
060900     05  FILLER                 PIC X(11)   VALUE 'WORST DAY: '.
061000     05  AN2-WORST-DATE         PIC X(10).
061100     05  FILLER                 PIC X(02)   VALUE SPACES.
061200     05  FILLER                 PIC X(07)   VALUE 'CNT:   '.
061300     05  AN2-WORST-CNT          PIC ZZ9.
061400     05  FILLER                 PIC X(48)   VALUE SPACES.
061500 01  RL-NUTRDAY-LINE.
061600     05  FILLER                 PIC X(09)   VALUE SPACES.
061700     05  ND1-DATE               PIC X(10).
061800     05  FILLER                 PIC X(02)   VALUE SPACES.
061900     05  FILLER                 PIC X(06)   VALUE 'CALS: '.
062000     05  ND1-CALORIES           PIC ZZZZ9.9.
062100     05  FILLER                 PIC X(02)   VALUE SPACES.
062200     05  FILLER                 PIC X(06)   VALUE 'PROT: '.
062300     05  ND1-PROTEIN            PIC ZZZ9.9.
062400     05  FILLER                 PIC X(02)   VALUE SPACES.
062500     05  FILLER                 PIC X(06)   VALUE 'CARB: '.
062600     05  ND1-CARBS              PIC ZZZ9.9.
062700     05  FILLER                 PIC X(02)   VALUE SPACES.
062800     05  FILLER                 PIC X(05)   VALUE 'FAT: '.
062900     05  ND1-FAT                PIC ZZZ9.9.
063000     05  FILLER                 PIC X(02)   VALUE SPACES.
063100     05  FILLER                 PIC X(07)   VALUE 'ADHER: '.
063200     05  ND1-ADHERENT           PIC X(01).
063300     05  FILLER                 PIC X(14)   VALUE SPACES.
063400 01  RL-NUTRTOTALS-LINE.
063500     05  FILLER                 PIC X(09)   VALUE SPACES.
063600     05  FILLER                 PIC X(13)   VALUE 'PERIOD TOTAL '.
063700     05  FILLER                 PIC X(06)   VALUE 'CALS: '.
063800     05  NU1-CALORIES           PIC ZZZZZZ9.9.
063900     05  FILLER                 PIC X(02)   VALUE SPACES.
064000     05  FILLER                 PIC X(06)   VALUE 'PROT: '.
064100     05  NU1-PROTEIN            PIC ZZZZZ9.9.
064200     05  FILLER                 PIC X(02)   VALUE SPACES.
064300     05  FILLER                 PIC X(06)   VALUE 'CARB: '.
064400     05  NU1-CARBS              PIC ZZZZZ9.9.
064500     05  FILLER                 PIC X(02)   VALUE SPACES.
064600     05  FILLER                 PIC X(05)   VALUE 'FAT: '.
064700     05  NU1-FAT                PIC ZZZZZ9.9.
064800     05  FILLER                 PIC X(21)   VALUE SPACES.
064900 01  RL-NUTRADHER-LINE.
065000     05  FILLER                 PIC X(09)   VALUE SPACES.
065100     05  FILLER           PIC X(17) VALUE 'ADHERENCE PCT.: '.
065200     05  NA1-PERCENT            PIC ZZ9.99.
065300     05  FILLER                 PIC X(01)   VALUE '%'.
065400     05  FILLER                 PIC X(95)   VALUE SPACES.
065500 01  RL-WEIGHT-LINE.
065600     05  FILLER                 PIC X(09)   VALUE SPACES.
065700     05  FILLER           PIC X(14) VALUE 'WEIGHT TREND -'.
065800     05  WG1-DATE               PIC X(10).
065900     05  FILLER                 PIC X(02)   VALUE SPACES.
066000     05  FILLER                 PIC X(07)   VALUE 'KG:    '.
066100     05  WG1-WEIGHT             PIC ZZ9.9.
066200     05  FILLER                 PIC X(80)   VALUE SPACES.
066300 01  RL-RISK-LINE.
066400     05  FILLER                 PIC X(07)   VALUE SPACES.
066500     05  RK1-DATE               PIC X(10).
066600     05  FILLER                 PIC X(02)   VALUE SPACES.
066700     05  FILLER                 PIC X(12)   VALUE 'AVG RISK:   '.
066800     05  RK1-AVG-RISK           PIC 9.999.
066900     05  FILLER                 PIC X(02)   VALUE SPACES.
067000     05  FILLER                 PIC X(09)   VALUE 'LEVEL:   '.
067100     05  RK1-LEVEL              PIC X(08).
067200     05  FILLER                 PIC X(02)   VALUE SPACES.
067300     05  FILLER                 PIC X(11)   VALUE 'HIGH-RISK: '.
067400     05  RK1-HIGHRISK           PIC X(01).
067500     05  FILLER                 PIC X(60)   VALUE SPACES.
067600 01  RL-GRANDTOTAL-LINE1.
067700     05  FILLER                 PIC X(05)   VALUE SPACES.
067800     05  FILLER           PIC X(22) VALUE 'USERS PROCESSED.....:'.
067900     05  GT1-USERS              PIC ZZZZ9.
068000     05  FILLER                 PIC X(100)  VALUE SPACES.
068100 01  RL-GRANDTOTAL-LINE2.
068200     05  FILLER                 PIC X(05)   VALUE SPACES.
068300     05  GT2-LABEL              PIC X(22).
068400     05  GT2-COUNT              PIC ZZZZ9.
068500     05  FILLER                 PIC X(100)  VALUE SPACES.
068600*****************************************************************
068700*  W17 - READ-AHEAD HOLD AREAS.  EACH TRANSACTION FILE IS SORTED
068800*  BY USER ID, SO ONE RECORD IS KEPT "ON HOLD" AHEAD OF THE
068900*  CURRENT USER; WHEN THE FILE RUNS OUT THE HOLD USER ID IS SET
069000*  TO HIGH-VALUES SO IT NEVER MATCHES A REAL USER AGAIN.
069100*****************************************************************
069200 01  W17-WELL-HOLD-AREA.
069300     05  HA-WELL-USERID         PIC 9(06).
069400     05  HA-WELL-DATE           PIC X(10).
069500     05  HA-WELL-SLEEPQUAL      PIC 9(02).
069600     05  HA-WELL-SLEEPQUAL-F    PIC X(01).
069700     05  HA-WELL-MOOD           PIC 9(02).
069800     05  HA-WELL-MOOD-F         PIC X(01).
069900     05  HA-WELL-STRESS         PIC 9(02).
070000     05  HA-WELL-STRESS-F       PIC X(01).
070100     05  HA-WELL-PROD           PIC 9(02).
070200     05  HA-WELL-PROD-F         PIC X(01).
070300     05  HA-WELL-ENERGY         PIC 9(02).
070400     05  HA-WELL-ENERGY-F       PIC X(01).
070500 01  W17-HABT-HOLD-AREA.
070600     05  HA-HABT-USERID         PIC 9(06).
070700     05  HA-HABT-HABITID        PIC 9(06).
070800     05  HA-HABT-FREQ           PIC X(06).
070900     05  HA-HABT-LOGDATE        PIC X(10).
071000 01  W17-TASK-HOLD-AREA.
071100     05  HA-TASK-USERID         PIC 9(06).
071200     05  HA-TASK-DUEDATE        PIC X(10).
071300     05  HA-TASK-COMPLETED      PIC X(01).
071400     05  HA-TASK-COMPLETEDAT    PIC X(10).
071500 01  W17-MEAL-HOLD-AREA.
071600     05  HA-MEAL-USERID         PIC 9(06).
071700     05  HA-MEAL-DATE           PIC X(10).
071800     05  HA-MEAL-CAL            PIC 9(04)V9(01).
071900     05  HA-MEAL-PROT           PIC 9(03)V9(01).
072000     05  HA-MEAL-CARB           PIC 9(03)V9(01).
072100     05  HA-MEAL-FAT            PIC 9(03)V9(01).
072200 01  W17-WGHT-HOLD-AREA.
072300     05  HA-WGHT-USERID         PIC 9(06).
072400     05  HA-WGHT-DATE           PIC X(10).
072500     05  HA-WGHT-WEIGHT         PIC 9(03)V9(01).
072600 01  W17-RISK-HOLD-AREA.
072700     05  HA-RISK-USERID         PIC 9(06).
072800     05  HA-RISK-DATE           PIC X(10).
072900     05  HA-RISK-DEPR           PIC 9V9(03).
073000     05  HA-RISK-DEPR-F         PIC X(01).
073100     05  HA-RISK-ANX            PIC 9V9(03).
073200     05  HA-RISK-ANX-F          PIC X(01).
073300     05  HA-RISK-BURN           PIC 9V9(03).
073400     05  HA-RISK-BURN-F         PIC X(01).
073500     05  HA-RISK-STRESS         PIC 9V9(03).
073600     05  HA-RISK-STRESS-F       PIC X(01).
073700     05  HA-RISK-ISOL           PIC 9V9(03).
073800     05  HA-RISK-ISOL-F         PIC X(01).
073900     05  HA-RISK-LEVEL          PIC X(08).
074000 PROCEDURE DIVISION.
074100*****************************************************************
074200*  MAIN-PROCESS CONTROLS THE WHOLE RUN - HOUSEKEEPING, ONE PASS
074300*  OVER THE PROFILE FILE (THE MASTER DRIVER, ONE PROFILE PER
074400*  USER), THEN THE CLOSING GRAND TOTALS.
074500*****************************************************************
074600 MAIN-PROCESS.
074700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
074800     PERFORM 100-PROCESS-USER THRU 100-EXIT
074900         UNTIL NO-MORE-PROFILES.
075000     PERFORM 900-FINISH-UP THRU 900-EXIT.
075100     STOP RUN.
075200*****************************************************************
075300*  000 - HOUSEKEEPING - OPEN FILES, PICK UP THE RUN DATE, LOAD
075400*  THE FOOD MASTER, PRIME THE READ-AHEAD FILES AND THE PROFILE
075500*  FILE.
075600*****************************************************************
075700 000-HOUSEKEEPING.
075800     OPEN INPUT  CTLFILE
075900                 WELLFILE
076000                 PROFFILE
076100                 FOODFILE
076200                 HABTFILE
076300                 TASKFILE
076400                 MEALFILE
076500                 WGHTFILE
076600                 RISKFILE.
076700     OPEN OUTPUT STATFILE
076800                 TARGFILE
076900                 RPTFILE.
077000     PERFORM 001-READ-CONTROL-RECORD THRU 001-EXIT.
077100     MOVE WS-RUN-DATE TO WS-UTIL-DATE.
077200     PERFORM 9500-DATE-TO-ABSDAY THRU 9500-EXIT.
077300     MOVE WS-UTIL-ABSDAY TO WS-RUN-ABS-DAY.
077400     PERFORM 096-COMPUTE-MONDAY-OF-WEEK THRU 096-EXIT.
077500     PERFORM 010-LOAD-FOOD-TABLE THRU 010-EXIT
077600         UNTIL EOF-FOOD.
077700     PERFORM 020-PRIME-ONE-WELL THRU 020-EXIT.
077800     PERFORM 021-PRIME-ONE-HABT THRU 021-EXIT.
077900     PERFORM 022-PRIME-ONE-TASK THRU 022-EXIT.
078000     PERFORM 023-PRIME-ONE-MEAL THRU 023-EXIT.
078100     PERFORM 024-PRIME-ONE-WGHT THRU 024-EXIT.
078200     PERFORM 025-PRIME-ONE-RISK THRU 025-EXIT.
078300     PERFORM 105-READ-PROFILE THRU 105-EXIT.
078400 000-EXIT.
078500     EXIT.
078600*****************************************************************
078700*  001 - READ THE SINGLE CONTROL RECORD, PICK UP RUN-DATE
078800*****************************************************************
078900 001-READ-CONTROL-RECORD.                                         Y2K1
079000     READ CTLFILE
079100         AT END MOVE SPACES TO CT-RUN-DATE.
079200     MOVE CT-RUN-DATE TO WS-RUN-DATE.
079300 001-EXIT.
079400     EXIT.
079500*****************************************************************
079600*  010 - LOAD THE FOOD MASTER TO A TABLE.  THE FILE ARRIVES
079700*  SORTED ASCENDING BY CALORIES, AND THE TABLE IS LOADED IN THAT
079800*  SAME ORDER.
079900*****************************************************************
080000 010-LOAD-FOOD-TABLE.                                             0158
080100     READ FOODFILE
080200         AT END SET EOF-FOOD TO TRUE
080300         NOT AT END
080400             ADD 1 TO WS-RECS-READ-FOOD
080500             IF WS-FOOD-COUNT < WS-FOOD-MAX-ROWS
080600                 ADD 1 TO WS-FOOD-COUNT
080700                 SET FT-IDX TO WS-FOOD-COUNT
080800                 MOVE FD-ID        TO FT-ID (FT-IDX)
080900                 MOVE FD-NAME      TO FT-NAME (FT-IDX)
081000                 MOVE FD-CALORIES  TO FT-CALORIES (FT-IDX)
081100                 MOVE FD-PROTEIN-G TO FT-PROTEIN-G (FT-IDX)
081200                 MOVE FD-CARBS-G   TO FT-CARBS-G (FT-IDX)
081300                 MOVE FD-FAT-G     TO FT-FAT-G (FT-IDX)
081400             END-IF
081500     END-READ.
081600 010-EXIT.
081700     EXIT.
081800*****************************************************************
081900*  020-025 - PRIME READS FOR THE SIX READ-AHEAD TRANSACTION
082000*  FILES.  EACH PUTS ONE RECORD ON HOLD, OR HIGH-VALUES INTO THE
082100*  HOLD USER ID WHEN THE FILE IS ALREADY EMPTY.
082200*****************************************************************
082300 020-PRIME-ONE-WELL.
082400     READ WELLFILE
082500         AT END MOVE HIGH-VALUES TO HA-WELL-USERID
082600         NOT AT END
082700             ADD 1 TO WS-RECS-READ-WELL
082800             MOVE WD-USER-ID      TO HA-WELL-USERID
082900             MOVE WD-DATE         TO HA-WELL-DATE
083000             MOVE WD-SLEEP-QUAL   TO HA-WELL-SLEEPQUAL
083100             MOVE WD-SLEEP-QUAL-F TO HA-WELL-SLEEPQUAL-F
083200             MOVE WD-MOOD         TO HA-WELL-MOOD
083300             MOVE WD-MOOD-F       TO HA-WELL-MOOD-F
083400             MOVE WD-STRESS       TO HA-WELL-STRESS
083500             MOVE WD-STRESS-F     TO HA-WELL-STRESS-F
083600             MOVE WD-PRODUCTIVITY TO HA-WELL-PROD
083700             MOVE WD-PROD-F       TO HA-WELL-PROD-F
083800             MOVE WD-ENERGY       TO HA-WELL-ENERGY
083900             MOVE WD-ENERGY-F     TO HA-WELL-ENERGY-F
084000     END-READ.
084100 020-EXIT.
084200     EXIT.
084300 021-PRIME-ONE-HABT.
084400     READ HABTFILE
084500         AT END MOVE HIGH-VALUES TO HA-HABT-USERID
084600         NOT AT END
084700             ADD 1 TO WS-RECS-READ-HABT
084800             MOVE HL-USER-ID      TO HA-HABT-USERID
084900             MOVE HL-HABIT-ID     TO HA-HABT-HABITID
085000             MOVE HL-FREQUENCY    TO HA-HABT-FREQ
085100             MOVE HL-LOG-DATE     TO HA-HABT-LOGDATE
085200     END-READ.
085300 021-EXIT.
085400     EXIT.
085500 022-PRIME-ONE-TASK.
085600     READ TASKFILE
085700         AT END MOVE HIGH-VALUES TO HA-TASK-USERID
085800         NOT AT END
085900             ADD 1 TO WS-RECS-READ-TASK
086000             MOVE TK-USER-ID      TO HA-TASK-USERID
086100             MOVE TK-DUE-DATE     TO HA-TASK-DUEDATE
086200             MOVE TK-COMPLETED    TO HA-TASK-COMPLETED
086300             MOVE TK-COMPLETED-AT TO HA-TASK-COMPLETEDAT
086400     END-READ.
086500 022-EXIT.
086600     EXIT.
086700 023-PRIME-ONE-MEAL.
086800     READ MEALFILE
086900         AT END MOVE HIGH-VALUES TO HA-MEAL-USERID
087000         NOT AT END
087100             ADD 1 TO WS-RECS-READ-MEAL
087200             MOVE ML-USER-ID      TO HA-MEAL-USERID
087300             MOVE ML-DATE         TO HA-MEAL-DATE
087400             MOVE ML-CALORIES     TO HA-MEAL-CAL
087500             MOVE ML-PROTEIN-G    TO HA-MEAL-PROT
087600             MOVE ML-CARBS-G      TO HA-MEAL-CARB
087700             MOVE ML-FAT-G        TO HA-MEAL-FAT
087800     END-READ.
087900 023-EXIT.
088000     EXIT.
088100 024-PRIME-ONE-WGHT.
088200     READ WGHTFILE
088300         AT END MOVE HIGH-VALUES TO HA-WGHT-USERID
088400         NOT AT END
088500             ADD 1 TO WS-RECS-READ-WGHT
088600             MOVE WL-USER-ID      TO HA-WGHT-USERID
088700             MOVE WL-DATE         TO HA-WGHT-DATE
088800             MOVE WL-WEIGHT-KG    TO HA-WGHT-WEIGHT
088900     END-READ.
089000 024-EXIT.
089100     EXIT.
089200 025-PRIME-ONE-RISK.
089300     READ RISKFILE
089400         AT END MOVE HIGH-VALUES TO HA-RISK-USERID
089500         NOT AT END
089600             ADD 1 TO WS-RECS-READ-RISK
089700             MOVE RK-USER-ID      TO HA-RISK-USERID
089800             MOVE RK-DATE         TO HA-RISK-DATE
089900             MOVE RK-DEPRESSION   TO HA-RISK-DEPR
090000             MOVE RK-DEPRESSION-F TO HA-RISK-DEPR-F
090100             MOVE RK-ANXIETY      TO HA-RISK-ANX
090200             MOVE RK-ANXIETY-F    TO HA-RISK-ANX-F
090300             MOVE RK-BURNOUT      TO HA-RISK-BURN
090400             MOVE RK-BURNOUT-F    TO HA-RISK-BURN-F
090500             MOVE RK-STRESS       TO HA-RISK-STRESS
090600             MOVE RK-STRESS-F     TO HA-RISK-STRESS-F
090700             MOVE RK-ISOLATION    TO HA-RISK-ISOL
090800             MOVE RK-ISOLATION-F  TO HA-RISK-ISOL-F
090900             MOVE RK-OVERALL-LEVEL TO HA-RISK-LEVEL
091000     END-READ.
091100 025-EXIT.
091200     EXIT.
091300*****************************************************************
091400*  096 - MONDAY-OF-WEEK - RUN-DATE'S JULIAN DAY NUMBER MOD 7 IS
091500*  0 ON A MONDAY (VERIFIED AGAINST KNOWN CALENDAR DATES WHEN
091600*  THIS ROUTINE WAS WRITTEN), SO THE MONDAY IS RUN-DATE MINUS
091700*  THAT REMAINDER.
091800*****************************************************************
091900 096-COMPUTE-MONDAY-OF-WEEK.
092000     COMPUTE WS-DOW-NUMBER =
092100         WS-RUN-ABS-DAY - (WS-RUN-ABS-DAY / 7 * 7).
092200     COMPUTE WS-UTIL-ABSDAY = WS-RUN-ABS-DAY - WS-DOW-NUMBER.
092300     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
092400     MOVE WS-UTIL-DATE TO WS-MONDAY-DATE.
092500     MOVE WS-UTIL-ABSDAY TO WS-MON-ABS-DAY.
092600 096-EXIT.
092700     EXIT.
092800*****************************************************************
092900*  9500 - CONVERT WS-UTIL-DATE (YYYY-MM-DD) TO A JULIAN DAY
093000*  NUMBER IN WS-UTIL-ABSDAY.  ALL DIVISIONS HERE ARE OF POSITIVE
093100*  QUANTITIES SO INTEGER TRUNCATION BEHAVES AS A FLOOR - NO
093200*  INTRINSIC FUNCTION IS CALLED.
093300*****************************************************************
093400 9500-DATE-TO-ABSDAY.                                             Y2K0
093500     COMPUTE WS-JDN-A = (14 - WS-UTIL-MM) / 12.
093600     COMPUTE WS-JDN-Y = WS-UTIL-YYYY + 4800 - WS-JDN-A.
093700     COMPUTE WS-JDN-M = WS-UTIL-MM + (12 * WS-JDN-A) - 3.
093800     COMPUTE WS-UTIL-ABSDAY =
093900         WS-UTIL-DD
094000         + ((153 * WS-JDN-M) + 2) / 5
094100         + (365 * WS-JDN-Y)
094200         + (WS-JDN-Y / 4)
094300         - (WS-JDN-Y / 100)
094400         + (WS-JDN-Y / 400)
094500         - 32045.
094600 9500-EXIT.
094700     EXIT.
094800*****************************************************************
094900*  9510 - CONVERT A JULIAN DAY NUMBER IN WS-UTIL-ABSDAY BACK TO
095000*  WS-UTIL-DATE (YYYY-MM-DD).  COMPANION OF 9500 ABOVE.
095100*****************************************************************
095200 9510-ABSDAY-TO-DATE.
095300     COMPUTE WS-JDN-A = WS-UTIL-ABSDAY + 32044.
095400     COMPUTE WS-JDN-B = ((4 * WS-JDN-A) + 3) / 146097.
095500     COMPUTE WS-JDN-C = WS-JDN-A - ((146097 * WS-JDN-B) / 4).
095600     COMPUTE WS-JDN-D = ((4 * WS-JDN-C) + 3) / 1461.
095700     COMPUTE WS-JDN-E = WS-JDN-C - ((1461 * WS-JDN-D) / 4).
095800     COMPUTE WS-JDN-M = ((5 * WS-JDN-E) + 2) / 153.
095900     COMPUTE WS-UTIL-DD =
096000         WS-JDN-E - (((153 * WS-JDN-M) + 2) / 5) + 1.
096100     COMPUTE WS-UTIL-MM = WS-JDN-M + 3 - (12 * (WS-JDN-M / 10)).
096200     COMPUTE WS-UTIL-YYYY =
096300         (100 * WS-JDN-B) + WS-JDN-D - 4800 + (WS-JDN-M / 10).
096400 9510-EXIT.
096500     EXIT.
096600*****************************************************************
096700*  100 - PROCESS ONE USER - DRIVEN BY THE PROFILE FILE.  LOADS
096800*  EACH TRANSACTION FILE'S ROWS FOR THIS USER, RUNS EVERY
096900*  SECTION, WRITES THE REPORT, AND PRIMES THE NEXT PROFILE.
097000*****************************************************************
097100 100-PROCESS-USER.
097200     IF NP-USER-ID = ZERO
097300         MOVE SPACES TO RPT-LINE
097400         MOVE 'BAD PROFILE - USER ID ZERO, RECORD SKIPPED'
097500                                        TO RPT-LINE
097600         WRITE RPT-LINE
097700         ADD 1 TO WS-BAD-PROFILE-CNT
097800         PERFORM 105-READ-PROFILE THRU 105-EXIT
097900         GO TO 100-EXIT
098000     END-IF.
098100     MOVE NP-USER-ID TO WS-HOLD-USER-ID.
098200     PERFORM 110-APPLY-PROFILE-DEFAULTS THRU 110-EXIT.
098300     PERFORM 120-LOAD-WELLNESS-FOR-USER THRU 120-EXIT.
098400     PERFORM 121-LOAD-HABITLOG-FOR-USER THRU 121-EXIT.
098500     PERFORM 122-LOAD-TASK-FOR-USER THRU 122-EXIT.
098600     PERFORM 123-LOAD-MEALLOG-FOR-USER THRU 123-EXIT.
098700     PERFORM 124-LOAD-WEIGHTLOG-FOR-USER THRU 124-EXIT.
098800     PERFORM 125-LOAD-RISK-FOR-USER THRU 125-EXIT.
098900     MOVE WS-HOLD-USER-ID TO HL2-USER-ID.
099000     MOVE WS-RUN-DATE     TO HL1-RUN-DATE.
099100     WRITE RPT-LINE FROM RL-HEADING-LINE1.
099200     WRITE RPT-LINE FROM RL-HEADING-LINE2.
099300     WRITE RPT-LINE FROM RL-BLANK-LINE.
099400     PERFORM 200-WELLNESS-SECTION THRU 200-EXIT.
099500     PERFORM 300-TARGETS-SECTION  THRU 300-EXIT.
099600     PERFORM 400-MEALPLAN-SECTION THRU 400-EXIT.
099700     PERFORM 500-HABIT-SECTION    THRU 500-EXIT.
099800     PERFORM 600-ANALYTICS-SECTION THRU 600-EXIT.
099900     PERFORM 700-NUTRSUMMARY-SECTION THRU 700-EXIT.
100000     PERFORM 800-RISK-SECTION     THRU 800-EXIT.
100100     WRITE RPT-LINE FROM RL-BLANK-LINE.
100200     ADD 1 TO WS-USERS-PROCESSED.
100300     PERFORM 105-READ-PROFILE THRU 105-EXIT.
100400 100-EXIT.
100500     EXIT.
100600*****************************************************************
100700*  105 - READ ONE PROFILE RECORD (THE MASTER DRIVER FILE)
100800*****************************************************************
100900 105-READ-PROFILE.
101000     READ PROFFILE
101100         AT END SET NO-MORE-PROFILES TO TRUE
101200         NOT AT END
101300             ADD 1 TO WS-RECS-READ-PROF
101400     END-READ.
101500 105-EXIT.
101600     EXIT.
101700*****************************************************************
101800*  110 - APPLY PROFILE DEFAULTS AND COMPUTE AGE
101900*****************************************************************
102000 110-APPLY-PROFILE-DEFAULTS.
102100     MOVE NP-SEX       TO WS-SEX.
102200     MOVE NP-BIRTHDATE TO WS-BIRTHDATE.
102300     MOVE NP-HEIGHT-CM TO WS-HEIGHT-CM.
102400     MOVE NP-WEIGHT-KG TO WS-WEIGHT-KG.
102500     MOVE NP-ACTIVITY  TO WS-ACTIVITY.
102600     MOVE NP-GOAL      TO WS-GOAL.
102700     IF WS-SEX = SPACES
102800         MOVE 'other ' TO WS-SEX
102900     END-IF.
103000     IF WS-HEIGHT-CM = ZERO
103100         MOVE WS-DEFAULT-HEIGHT-CM TO WS-HEIGHT-CM
103200     END-IF.
103300     IF WS-WEIGHT-KG = ZERO
103400         MOVE WS-DEFAULT-WEIGHT-KG TO WS-WEIGHT-KG
103500     END-IF.
103600     IF WS-ACTIVITY = SPACES
103700         MOVE 'moderate  ' TO WS-ACTIVITY
103800     END-IF.
103900     IF WS-GOAL = SPACES
104000         MOVE 'maintain' TO WS-GOAL
104100     END-IF.
104200     IF WS-BIRTHDATE = SPACES
104300         MOVE WS-DEFAULT-AGE TO WS-AGE
104400     ELSE
104500         MOVE WS-BIRTHDATE TO WS-UTIL-DATE
104600         COMPUTE WS-AGE = WS-RUN-YYYY - WS-UTIL-YYYY
104700         IF WS-RUN-MM < WS-UTIL-MM
104800             SUBTRACT 1 FROM WS-AGE
104900         ELSE
105000             IF WS-RUN-MM = WS-UTIL-MM AND WS-RUN-DD < WS-UTIL-DD
105100                 SUBTRACT 1 FROM WS-AGE
105200             END-IF
105300         END-IF
105400     END-IF.
105500 110-EXIT.
105600     EXIT.
105700*****************************************************************
105800*  120 - LOAD THIS USER'S WELLNESS ROWS (MOST-RECENT-FIRST, AS
105900*  THE FILE ARRIVES) AND SCORE EACH ONE AS IT IS LOADED.
106000*****************************************************************
106100 120-LOAD-WELLNESS-FOR-USER.
106200     MOVE ZERO TO WS-WELL-COUNT.
106300     PERFORM 120-LOAD-ONE-WELL THRU 120-LOAD-ONE-WELL-EXIT
106400         UNTIL HA-WELL-USERID > WS-HOLD-USER-ID.
106500 120-EXIT.
106600     EXIT.
106700 120-LOAD-ONE-WELL.
106800     IF HA-WELL-USERID = WS-HOLD-USER-ID
106900         IF WS-WELL-COUNT < 400
107000             ADD 1 TO WS-WELL-COUNT
107100             SET WT-IDX TO WS-WELL-COUNT
107200             MOVE HA-WELL-DATE TO WT-DATE (WT-IDX)
107300             IF HA-WELL-MOOD-F     = 'Y' AND
107400                HA-WELL-STRESS-F   = 'Y' AND
107500                HA-WELL-PROD-F     = 'Y' AND
107600                HA-WELL-SLEEPQUAL-F = 'Y' AND
107700                HA-WELL-ENERGY-F   = 'Y'
107800                 MOVE 'Y' TO WT-COMPLETE-F (WT-IDX)
107900                 COMPUTE WT-SCORE (WT-IDX) ROUNDED =
108000                     (HA-WELL-MOOD * 0.25)
108100                     + ((11 - HA-WELL-STRESS) * 0.20)
108200                     + (HA-WELL-PROD * 0.20)
108300                     + (HA-WELL-SLEEPQUAL * 0.20)
108400                     + (HA-WELL-ENERGY * 0.15)
108500             ELSE
108600                 MOVE 'N' TO WT-COMPLETE-F (WT-IDX)
108700                 MOVE ZERO TO WT-SCORE (WT-IDX)
108800             END-IF
108900         END-IF
109000     END-IF.
109100     PERFORM 020-PRIME-ONE-WELL THRU 020-EXIT.
109200 120-LOAD-ONE-WELL-EXIT.
109300     EXIT.
109400*****************************************************************
109500*  121 - LOAD THIS USER'S HABIT LOGS.  A DUPLICATE (SAME HABIT,
109600*  SAME DATE, ALREADY LOADED FOR THIS USER) IS DROPPED.
109700*****************************************************************
109800 121-LOAD-HABITLOG-FOR-USER.
109900     MOVE ZERO TO WS-HABT-COUNT.
110000     PERFORM 121-LOAD-ONE-HABT THRU 121-LOAD-ONE-HABT-EXIT
110100         UNTIL HA-HABT-USERID > WS-HOLD-USER-ID.
110200 121-EXIT.
110300     EXIT.
110400 121-LOAD-ONE-HABT.
110500     IF HA-HABT-USERID = WS-HOLD-USER-ID
110600         PERFORM 121A-CHECK-HABT-DUP THRU 121A-EXIT
110700         IF WS-NOT-FOUND AND WS-HABT-COUNT < 1000
110800             ADD 1 TO WS-HABT-COUNT
110900             SET HT-IDX TO WS-HABT-COUNT
111000             MOVE HA-HABT-HABITID TO HT-HABIT-ID (HT-IDX)
111100             MOVE HA-HABT-FREQ    TO HT-FREQUENCY (HT-IDX)
111200             MOVE HA-HABT-LOGDATE TO HT-LOG-DATE (HT-IDX)
111300         END-IF
111400     END-IF.
111500     PERFORM 021-PRIME-ONE-HABT THRU 021-EXIT.
111600 121-LOAD-ONE-HABT-EXIT.
111700     EXIT.
111800 121A-CHECK-HABT-DUP.
111900     SET WS-NOT-FOUND TO TRUE.
112000     IF WS-HABT-COUNT > 0
112100         PERFORM 121B-SCAN-ONE-HABT THRU 121B-EXIT
112200             VARYING HT-IDX FROM 1 BY 1
112300             UNTIL HT-IDX > WS-HABT-COUNT
112400     END-IF.
112500 121A-EXIT.
112600     EXIT.
112700 121B-SCAN-ONE-HABT.
112800     IF HT-HABIT-ID (HT-IDX) = HA-HABT-HABITID AND
112900        HT-LOG-DATE (HT-IDX) = HA-HABT-LOGDATE
113000         SET WS-FOUND TO TRUE
113100     END-IF.
113200 121B-EXIT.
113300     EXIT.
113400*****************************************************************
113500*  122 - LOAD THIS USER'S TASKS
113600*****************************************************************
113700 122-LOAD-TASK-FOR-USER.
113800     MOVE ZERO TO WS-TASK-COUNT.
113900     PERFORM 122-LOAD-ONE-TASK THRU 122-LOAD-ONE-TASK-EXIT
114000         UNTIL HA-TASK-USERID > WS-HOLD-USER-ID.
114100 122-EXIT.
114200     EXIT.
114300 122-LOAD-ONE-TASK.
114400     IF HA-TASK-USERID = WS-HOLD-USER-ID
114500         IF WS-TASK-COUNT < 1000
114600             ADD 1 TO WS-TASK-COUNT
114700             SET TT-IDX TO WS-TASK-COUNT
114800             MOVE HA-TASK-DUEDATE     TO TT-DUE-DATE (TT-IDX)
114900             MOVE HA-TASK-COMPLETED   TO TT-COMPLETED (TT-IDX)
115000             MOVE HA-TASK-COMPLETEDAT TO TT-COMPLETED-AT (TT-IDX)
115100         END-IF
115200     END-IF.
115300     PERFORM 022-PRIME-ONE-TASK THRU 022-EXIT.
115400 122-LOAD-ONE-TASK-EXIT.
115500     EXIT.
115600*****************************************************************
115700*  123 - LOAD THIS USER'S MEAL LOG ITEMS
115800*****************************************************************
115900 123-LOAD-MEALLOG-FOR-USER.
116000     MOVE ZERO TO WS-MEAL-COUNT.
116100     PERFORM 123-LOAD-ONE-MEAL THRU 123-LOAD-ONE-MEAL-EXIT
116200         UNTIL HA-MEAL-USERID > WS-HOLD-USER-ID.
116300 123-EXIT.
116400     EXIT.
116500 123-LOAD-ONE-MEAL.
116600     IF HA-MEAL-USERID = WS-HOLD-USER-ID
116700         IF WS-MEAL-COUNT < 1500
116800             ADD 1 TO WS-MEAL-COUNT
116900             SET MT-IDX TO WS-MEAL-COUNT
117000             MOVE HA-MEAL-DATE TO MT-DATE (MT-IDX)
117100             MOVE HA-MEAL-CAL  TO MT-CALORIES (MT-IDX)
117200             MOVE HA-MEAL-PROT TO MT-PROTEIN-G (MT-IDX)
117300             MOVE HA-MEAL-CARB TO MT-CARBS-G (MT-IDX)
117400             MOVE HA-MEAL-FAT  TO MT-FAT-G (MT-IDX)
117500         END-IF
117600     END-IF.
117700     PERFORM 023-PRIME-ONE-MEAL THRU 023-EXIT.
117800 123-LOAD-ONE-MEAL-EXIT.
117900     EXIT.
118000*****************************************************************
118100*  124 - LOAD THIS USER'S WEIGHT LOGS
118200*****************************************************************
118300 124-LOAD-WEIGHTLOG-FOR-USER.
118400     MOVE ZERO TO WS-WGHT-COUNT.
118500     PERFORM 124-LOAD-ONE-WGHT THRU 124-LOAD-ONE-WGHT-EXIT
118600         UNTIL HA-WGHT-USERID > WS-HOLD-USER-ID.
118700 124-EXIT.
118800     EXIT.
118900 124-LOAD-ONE-WGHT.
119000     IF HA-WGHT-USERID = WS-HOLD-USER-ID
119100         IF WS-WGHT-COUNT < 200
119200             ADD 1 TO WS-WGHT-COUNT
119300             SET GT-IDX TO WS-WGHT-COUNT
119400             MOVE HA-WGHT-DATE   TO GT-DATE (GT-IDX)
119500             MOVE HA-WGHT-WEIGHT TO GT-WEIGHT-KG (GT-IDX)
119600         END-IF
119700     END-IF.
119800     PERFORM 024-PRIME-ONE-WGHT THRU 024-EXIT.
119900 124-LOAD-ONE-WGHT-EXIT.
120000     EXIT.
120100*****************************************************************
120200*  125 - LOAD THIS USER'S RISK ASSESSMENTS
120300*****************************************************************
120400 125-LOAD-RISK-FOR-USER.
120500     MOVE ZERO TO WS-RISK-COUNT.
120600     PERFORM 125-LOAD-ONE-RISK THRU 125-LOAD-ONE-RISK-EXIT
120700         UNTIL HA-RISK-USERID > WS-HOLD-USER-ID.
120800 125-EXIT.
120900     EXIT.
121000 125-LOAD-ONE-RISK.
121100     IF HA-RISK-USERID = WS-HOLD-USER-ID
121200         IF WS-RISK-COUNT < 100
121300             ADD 1 TO WS-RISK-COUNT
121400             SET RT-IDX TO WS-RISK-COUNT
121500             MOVE HA-RISK-DATE    TO RT-DATE (RT-IDX)
121600             MOVE HA-RISK-DEPR    TO RT-DEPRESSION (RT-IDX)
121700             MOVE HA-RISK-DEPR-F  TO RT-DEPRESSION-F (RT-IDX)
121800             MOVE HA-RISK-ANX     TO RT-ANXIETY (RT-IDX)
121900             MOVE HA-RISK-ANX-F   TO RT-ANXIETY-F (RT-IDX)
122000             MOVE HA-RISK-BURN    TO RT-BURNOUT (RT-IDX)
122100             MOVE HA-RISK-BURN-F  TO RT-BURNOUT-F (RT-IDX)
122200             MOVE HA-RISK-STRESS  TO RT-STRESS (RT-IDX)
122300             MOVE HA-RISK-STRESS-F TO RT-STRESS-F (RT-IDX)
122400             MOVE HA-RISK-ISOL    TO RT-ISOLATION (RT-IDX)
122500             MOVE HA-RISK-ISOL-F  TO RT-ISOLATION-F (RT-IDX)
122600             MOVE HA-RISK-LEVEL   TO RT-OVERALL-LEVEL (RT-IDX)
122700         END-IF
122800     END-IF.
122900     PERFORM 025-PRIME-ONE-RISK THRU 025-EXIT.
123000 125-LOAD-ONE-RISK-EXIT.
123100     EXIT.
123200*****************************************************************
123300*  200 - WELLNESS SCORE AND WELLNESS STATS SECTION
123400*****************************************************************
123500 200-WELLNESS-SECTION.                                            0000
123600     MOVE WS-WELL-COUNT TO WS-WELL-TOTAL-ENTRIES.
123700     MOVE ZERO TO WS-WELL-SUM-SCORE
123800                  WS-WELL-SUM-COUNT
123900                  WS-WELL-CURRENT-SCORE
124000                  WS-WELL-AVERAGE-SCORE.
124100     IF WS-WELL-COUNT > 0
124200         PERFORM 210-SUM-ONE-WELL THRU 210-EXIT
124300             VARYING WT-IDX FROM 1 BY 1
124400             UNTIL WT-IDX > WS-WELL-COUNT
124500     END-IF.
124600     IF WS-WELL-SUM-COUNT > 0
124700         COMPUTE WS-WELL-AVERAGE-SCORE ROUNDED =
124800             WS-WELL-SUM-SCORE / WS-WELL-SUM-COUNT
124900     END-IF.
125000     PERFORM 220-COMPUTE-WELLNESS-STREAK THRU 220-EXIT.
125100     MOVE WS-HOLD-USER-ID       TO ST-USER-ID.
125200     MOVE WS-WELL-TOTAL-ENTRIES TO ST-TOTAL-ENTRIES.
125300     MOVE WS-WELL-CURRENT-SCORE TO ST-CURRENT-SCORE.
125400     MOVE WS-WELL-AVERAGE-SCORE TO ST-AVERAGE-SCORE.
125500     MOVE WS-WELL-STREAK-DAYS   TO ST-STREAK-DAYS.
125600     WRITE ST-STATS-REC.
125700     MOVE 'WELLNESS STATS'           TO RL-TITLE-TEXT.
125800     WRITE RPT-LINE FROM RL-TITLE-LINE.
125900     MOVE ST-TOTAL-ENTRIES TO WL1-ENTRIES.
126000     MOVE ST-CURRENT-SCORE TO WL1-CURRENT.
126100     MOVE ST-AVERAGE-SCORE TO WL1-AVERAGE.
126200     MOVE ST-STREAK-DAYS   TO WL1-STREAK.
126300     WRITE RPT-LINE FROM RL-WELLSTATS-LINE.
126400     IF WS-WELL-COUNT > 0
126500         PERFORM 230-WRITE-LOW-DAY THRU 230-EXIT
126600             VARYING WT-IDX FROM 1 BY 1
126700             UNTIL WT-IDX > WS-WELL-COUNT
126800     END-IF.
126900 200-EXIT.
127000     EXIT.
127100 210-SUM-ONE-WELL.
127200     IF WT-IDX = 1 AND WT-IS-COMPLETE (WT-IDX)
127300         MOVE WT-SCORE (WT-IDX) TO WS-WELL-CURRENT-SCORE
127400     END-IF.
127500     IF WT-IS-COMPLETE (WT-IDX)
127600         ADD WT-SCORE (WT-IDX) TO WS-WELL-SUM-SCORE
127700         ADD 1 TO WS-WELL-SUM-COUNT
127800     END-IF.
127900 210-EXIT.
128000     EXIT.
128100*****************************************************************
128200*  220 - WELLNESS STREAK - WALK BACKWARD FROM RUN-DATE ONE DAY
128300*  AT A TIME UNTIL A DAY WITH NO WELLNESS RECORD IS HIT.
128400*****************************************************************
128500 220-COMPUTE-WELLNESS-STREAK.                                     0390
128600     MOVE ZERO TO WS-WELL-STREAK-DAYS.
128700     MOVE WS-RUN-ABS-DAY TO WS-SCR-ABS-DAY.
128800     SET WS-FOUND TO TRUE.
128900     PERFORM 221-STREAK-STEP THRU 221-EXIT
129000         UNTIL WS-NOT-FOUND.
129100 220-EXIT.
129200     EXIT.
129300 221-STREAK-STEP.
129400     MOVE WS-SCR-ABS-DAY TO WS-UTIL-ABSDAY.
129500     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
129600     MOVE WS-UTIL-DATE TO WS-SCRATCH-DATE.
129700     SET WS-NOT-FOUND TO TRUE.
129800     IF WS-WELL-COUNT > 0
129900         PERFORM 222-SEARCH-WELL-DATE THRU 222-EXIT
130000             VARYING WT-IDX FROM 1 BY 1
130100             UNTIL WT-IDX > WS-WELL-COUNT
130200     END-IF.
130300     IF WS-FOUND
130400         ADD 1 TO WS-WELL-STREAK-DAYS
130500         SUBTRACT 1 FROM WS-SCR-ABS-DAY
130600     END-IF.
130700 221-EXIT.
130800     EXIT.
130900 222-SEARCH-WELL-DATE.
131000     IF WT-DATE (WT-IDX) = WS-SCRATCH-DATE
131100         SET WS-FOUND TO TRUE
131200     END-IF.
131300 222-EXIT.
131400     EXIT.
131500 230-WRITE-LOW-DAY.                                               0430
131600     IF WT-IS-COMPLETE (WT-IDX) AND
131700        WT-SCORE (WT-IDX) < WS-LOW-WELL-THRESHOLD
131800         MOVE WT-DATE (WT-IDX)  TO LD1-DATE
131900         MOVE WT-SCORE (WT-IDX) TO LD1-SCORE
132000         WRITE RPT-LINE FROM RL-LOWDAY-LINE
132100     END-IF.
132200 230-EXIT.
132300     EXIT.
132400*****************************************************************
132500*  300 - NUTRITION TARGETS SECTION - BMR (MIFFLIN-ST JEOR), TDEE,
132600*  CALORIE TARGET WITH GOAL AND FLOOR, AND MACRO GRAMS.
132700*****************************************************************
132800 300-TARGETS-SECTION.                                             0114
132900     COMPUTE WS-BMR-MALE =
133000         (10 * WS-WEIGHT-KG) + (6.25 * WS-HEIGHT-CM)
133100         - (5 * WS-AGE) + 5.
133200     COMPUTE WS-BMR-FEMALE =
133300         (10 * WS-WEIGHT-KG) + (6.25 * WS-HEIGHT-CM)
133400         - (5 * WS-AGE) - 161.
133500     IF WS-SEX = 'male  '
133600         MOVE WS-BMR-MALE TO WS-BMR-RAW
133700     ELSE
133800         IF WS-SEX = 'female'
133900             MOVE WS-BMR-FEMALE TO WS-BMR-RAW
134000         ELSE
134100             COMPUTE WS-BMR-RAW =                                 0342
134200                 (WS-BMR-MALE + WS-BMR-FEMALE) / 2
134300         END-IF
134400     END-IF.
134500     IF WS-ACTIVITY = 'sedentary '
134600         MOVE 1.200 TO WS-ACT-MULT
134700     ELSE
134800         IF WS-ACTIVITY = 'light     '
134900             MOVE 1.375 TO WS-ACT-MULT
135000         ELSE
135100             IF WS-ACTIVITY = 'moderate  '
135200                 MOVE 1.550 TO WS-ACT-MULT
135300             ELSE
135400                 IF WS-ACTIVITY = 'very      '
135500                     MOVE 1.725 TO WS-ACT-MULT
135600                 ELSE
135700                     IF WS-ACTIVITY = 'extreme   '
135800                         MOVE 1.900 TO WS-ACT-MULT
135900                     ELSE
136000                         MOVE 1.550 TO WS-ACT-MULT
136100                     END-IF
136200                 END-IF
136300             END-IF
136400         END-IF
136500     END-IF.
136600     COMPUTE WS-TDEE-RAW = WS-BMR-RAW * WS-ACT-MULT.
136700     IF WS-GOAL = 'lose    '
136800         COMPUTE WS-CAL-TARGET-RAW = WS-TDEE-RAW * 0.85
136900     ELSE
137000         IF WS-GOAL = 'gain    '
137100             COMPUTE WS-CAL-TARGET-RAW = WS-TDEE-RAW * 1.10
137200         ELSE
137300             MOVE WS-TDEE-RAW TO WS-CAL-TARGET-RAW
137400         END-IF
137500     END-IF.
137600     IF WS-SEX = 'female'
137700         MOVE 1200 TO WS-CAL-FLOOR                                0355
137800     ELSE
137900         MOVE 1500 TO WS-CAL-FLOOR
138000     END-IF.
138100     IF WS-CAL-TARGET-RAW < WS-CAL-FLOOR
138200         MOVE WS-CAL-FLOOR TO WS-CAL-TARGET-RAW
138300     END-IF.
138400     COMPUTE WS-BMR-RND        ROUNDED = WS-BMR-RAW.
138500     COMPUTE WS-TDEE-RND       ROUNDED = WS-TDEE-RAW.
138600     COMPUTE WS-CAL-TARGET-RND ROUNDED = WS-CAL-TARGET-RAW.
138700     IF WS-GOAL = 'lose    '
138800         MOVE 0.30 TO WS-PROT-PCT
138900         MOVE 0.25 TO WS-FAT-PCT
139000         MOVE 0.45 TO WS-CARB-PCT
139100     ELSE
139200         IF WS-GOAL = 'gain    '
139300             MOVE 0.28 TO WS-PROT-PCT
139400             MOVE 0.22 TO WS-FAT-PCT
139500             MOVE 0.50 TO WS-CARB-PCT
139600         ELSE
139700             MOVE 0.25 TO WS-PROT-PCT
139800             MOVE 0.25 TO WS-FAT-PCT
139900             MOVE 0.50 TO WS-CARB-PCT
140000         END-IF
140100     END-IF.
140200     COMPUTE WS-PROTEIN-G ROUNDED =
140300         (WS-CAL-TARGET-RAW * WS-PROT-PCT) / 4.
140400     COMPUTE WS-CARBS-G ROUNDED =
140500         (WS-CAL-TARGET-RAW * WS-CARB-PCT) / 4.
140600     COMPUTE WS-FAT-G ROUNDED =
140700         (WS-CAL-TARGET-RAW * WS-FAT-PCT) / 9.
140800     MOVE WS-HOLD-USER-ID TO NT-USER-ID.
140900     MOVE WS-AGE          TO NT-AGE.
141000     MOVE WS-BMR-RND      TO NT-BMR.
141100     MOVE WS-TDEE-RND     TO NT-TDEE.
141200     MOVE WS-CAL-TARGET-RND TO NT-CAL-TARGET.
141300     MOVE WS-PROTEIN-G    TO NT-PROTEIN-G.
141400     MOVE WS-CARBS-G      TO NT-CARBS-G.
141500     MOVE WS-FAT-G        TO NT-FAT-G.
141600     WRITE NT-TARGETS-REC.
141700     MOVE 'NUTRITION TARGETS' TO RL-TITLE-TEXT.
141800     WRITE RPT-LINE FROM RL-TITLE-LINE.
141900     MOVE WS-AGE            TO TG1-AGE.
142000     MOVE WS-BMR-RND        TO TG1-BMR.
142100     MOVE WS-TDEE-RND       TO TG1-TDEE.
142200     MOVE WS-CAL-TARGET-RND TO TG1-CALTARGET.
142300     WRITE RPT-LINE FROM RL-TARGETS-LINE1.
142400     MOVE WS-PROTEIN-G TO TG2-PROTEIN.
142500     MOVE WS-CARBS-G   TO TG2-CARBS.
142600     MOVE WS-FAT-G     TO TG2-FAT.
142700     WRITE RPT-LINE FROM RL-TARGETS-LINE2.
142800 300-EXIT.
142900     EXIT.
143000*****************************************************************
143100*  400 - MEAL PLAN SECTION - ONE PLAN LINE PER MEAL SLOT FOR
143200*  WS-PLAN-DAYS DAYS STARTING AT RUN-DATE, PLUS A DAY-TOTAL LINE.
143300*****************************************************************
143400 400-MEALPLAN-SECTION.                                            0158
143500     MOVE 'MEAL PLAN' TO RL-TITLE-TEXT.
143600     WRITE RPT-LINE FROM RL-TITLE-LINE.
143700     PERFORM 410-PLAN-ONE-DAY THRU 410-EXIT
143800         VARYING WS-DAY-NO FROM 1 BY 1
143900         UNTIL WS-DAY-NO > WS-PLAN-DAYS.
144000 400-EXIT.
144100     EXIT.
144200 410-PLAN-ONE-DAY.
144300     COMPUTE WS-UTIL-ABSDAY = WS-RUN-ABS-DAY + WS-DAY-NO - 1.
144400     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
144500     MOVE WS-UTIL-DATE TO WS-PLAN-DATE-WORK.
144600     MOVE ZERO TO WS-DAY-TOTAL-CAL.
144700     PERFORM 420-PLAN-ONE-MEAL THRU 420-EXIT
144800         VARYING WS-MEAL-NO FROM 1 BY 1
144900         UNTIL WS-MEAL-NO > WS-MEALS-PER-DAY.
145000     MOVE WS-PLAN-DATE-WORK TO DT1-DATE.
145100     MOVE WS-DAY-TOTAL-CAL  TO DT1-CALORIES.
145200     WRITE RPT-LINE FROM RL-DAYTOTAL-LINE.
145300 410-EXIT.
145400     EXIT.
145500 420-PLAN-ONE-MEAL.
145600     PERFORM 421-SET-SLOT-SHARE THRU 421-EXIT.
145700     COMPUTE WS-PER-MEAL-TARGET =
145800         WS-CAL-TARGET-RAW * WS-SLOT-SHARE.
145900     COMPUTE WS-BAND-LOW  = WS-PER-MEAL-TARGET * 0.88.
146000     COMPUTE WS-BAND-HIGH = WS-PER-MEAL-TARGET * 1.12.
146100     IF WS-BAND-LOW < 50
146200         MOVE 50 TO WS-BAND-LOW
146300     END-IF.
146400     PERFORM 430-SEARCH-FOOD-BAND THRU 430-EXIT.
146500     IF WS-NOT-FOUND
146600         COMPUTE WS-BAND-LOW  = WS-BAND-LOW  * 0.7
146700         COMPUTE WS-BAND-HIGH = WS-BAND-HIGH * 1.3
146800         PERFORM 430-SEARCH-FOOD-BAND THRU 430-EXIT
146900     END-IF.
147000     IF WS-FOUND
147100         PERFORM 440-WRITE-MEAL-LINE THRU 440-EXIT
147200     END-IF.
147300 420-EXIT.
147400     EXIT.
147500 421-SET-SLOT-SHARE.
147600     IF WS-MEALS-PER-DAY = 3
147700         IF WS-MEAL-NO = 1
147800             MOVE 0.30 TO WS-SLOT-SHARE
147900         ELSE
148000             IF WS-MEAL-NO = 2
148100                 MOVE 0.40 TO WS-SLOT-SHARE
148200             ELSE
148300                 MOVE 0.30 TO WS-SLOT-SHARE
148400             END-IF
148500         END-IF
148600     ELSE
148700         IF WS-MEAL-NO = 1
148800             MOVE 0.25 TO WS-SLOT-SHARE
148900         ELSE
149000             IF WS-MEAL-NO = 2
149100                 MOVE 0.35 TO WS-SLOT-SHARE
149200             ELSE
149300                 IF WS-MEAL-NO = 3
149400                     MOVE 0.30 TO WS-SLOT-SHARE
149500                 ELSE
149600                     MOVE 0.10 TO WS-SLOT-SHARE
149700                 END-IF
149800             END-IF
149900         END-IF
150000     END-IF.
150100 421-EXIT.
150200     EXIT.
150300*****************************************************************
150400*  430 - SEARCH THE FOOD TABLE FOR THE CLOSEST CALORIE MATCH
150500*  WITHIN THE CURRENT BAND, TIES BROKEN BY LOWEST FOOD ID.
150600*****************************************************************
150700 430-SEARCH-FOOD-BAND.                                            0371
150800     SET WS-NOT-FOUND TO TRUE.
150900     MOVE 99999 TO WS-BEST-DIST.
151000     IF WS-FOOD-COUNT > 0
151100         PERFORM 431-SCAN-ONE-FOOD THRU 431-EXIT
151200             VARYING FT-IDX FROM 1 BY 1
151300             UNTIL FT-IDX > WS-FOOD-COUNT
151400     END-IF.
151500 430-EXIT.
151600     EXIT.
151700 431-SCAN-ONE-FOOD.
151800     IF FT-CALORIES (FT-IDX) NOT < WS-BAND-LOW AND
151900        FT-CALORIES (FT-IDX) NOT > WS-BAND-HIGH
152000         COMPUTE WS-THIS-DIST =
152100             FT-CALORIES (FT-IDX) - WS-PER-MEAL-TARGET
152200         IF WS-THIS-DIST < 0
152300             COMPUTE WS-THIS-DIST = WS-THIS-DIST * -1
152400         END-IF
152500         IF WS-NOT-FOUND
152600             SET WS-FOUND TO TRUE
152700             MOVE WS-THIS-DIST TO WS-BEST-DIST
152800             SET FT-IDX2 TO FT-IDX
152900         ELSE
153000             IF WS-THIS-DIST < WS-BEST-DIST
153100                 MOVE WS-THIS-DIST TO WS-BEST-DIST
153200                 SET FT-IDX2 TO FT-IDX
153300             ELSE
153400                 IF WS-THIS-DIST = WS-BEST-DIST AND
153500                    FT-ID (FT-IDX) < FT-ID (FT-IDX2)
153600                     MOVE WS-THIS-DIST TO WS-BEST-DIST
153700                     SET FT-IDX2 TO FT-IDX
153800                 END-IF
153900             END-IF
154000         END-IF
154100     END-IF.
154200 431-EXIT.
154300     EXIT.
154400 440-WRITE-MEAL-LINE.
154500     COMPUTE WS-MEAL-CAL-RND ROUNDED = FT-CALORIES (FT-IDX2).
154600     ADD WS-MEAL-CAL-RND TO WS-DAY-TOTAL-CAL.
154700     MOVE WS-PLAN-DATE-WORK       TO ML1-DATE.
154800     PERFORM 441-SET-MEAL-TYPE THRU 441-EXIT.
154900     MOVE FT-NAME (FT-IDX2)       TO ML1-FOODNAME.
155000     MOVE WS-MEAL-CAL-RND         TO ML1-CALORIES.
155100     WRITE RPT-LINE FROM RL-MEAL-LINE.
155200 440-EXIT.
155300     EXIT.
155400 441-SET-MEAL-TYPE.
155500     IF WS-MEAL-NO = 1
155600         MOVE 'breakfast ' TO ML1-MEALTYPE
155700     ELSE
155800         IF WS-MEAL-NO = 2
155900             MOVE 'lunch     ' TO ML1-MEALTYPE
156000         ELSE
156100             IF WS-MEAL-NO = 3
156200                 MOVE 'dinner    ' TO ML1-MEALTYPE
156300             ELSE
156400                 MOVE 'snack     ' TO ML1-MEALTYPE
156500             END-IF
156600         END-IF
156700     END-IF.
156800 441-EXIT.
156900     EXIT.
157000*****************************************************************
157100*  500 - HABIT STREAK SECTION - ONE LINE PAIR PER DISTINCT HABIT
157200*  LOGGED BY THIS USER: CURRENT STREAK AND THE TRAILING 7-DAY
157300*  PER-DAY LOG COUNTS.  DUPLICATE (HABIT,DATE) LOGS WERE ALREADY
157400*  DROPPED WHEN THE HABITLOG TABLE WAS LOADED (PARAGRAPH 121A).
157500*****************************************************************
157600 500-HABIT-SECTION.
157700     MOVE 'HABIT STREAKS' TO RL-TITLE-TEXT.
157800     WRITE RPT-LINE FROM RL-TITLE-LINE.
157900     PERFORM 510-BUILD-HABIT-LIST THRU 510-EXIT.
158000     IF WS-HABIT-LIST-COUNT > 0
158100         PERFORM 520-PROCESS-ONE-HABIT THRU 520-EXIT
158200             VARYING WH-IDX FROM 1 BY 1
158300             UNTIL WH-IDX > WS-HABIT-LIST-COUNT
158400     END-IF.
158500 500-EXIT.
158600     EXIT.
158700 510-BUILD-HABIT-LIST.                                            0201
158800     MOVE ZERO TO WS-HABIT-LIST-COUNT.
158900     IF WS-HABT-COUNT > 0
159000         PERFORM 511-ADD-ONE-TO-LIST THRU 511-EXIT
159100             VARYING HT-IDX FROM 1 BY 1
159200             UNTIL HT-IDX > WS-HABT-COUNT
159300     END-IF.
159400 510-EXIT.
159500     EXIT.
159600 511-ADD-ONE-TO-LIST.
159700     PERFORM 512-FIND-IN-LIST THRU 512-EXIT.
159800     IF WS-NOT-FOUND
159900         ADD 1 TO WS-HABIT-LIST-COUNT
160000         SET WH-IDX TO WS-HABIT-LIST-COUNT
160100         MOVE HT-HABIT-ID (HT-IDX)  TO WH-HABIT-ID (WH-IDX)
160200         MOVE HT-FREQUENCY (HT-IDX) TO WH-FREQUENCY (WH-IDX)
160300     END-IF.
160400 511-EXIT.
160500     EXIT.
160600 512-FIND-IN-LIST.
160700     SET WS-NOT-FOUND TO TRUE.
160800     IF WS-HABIT-LIST-COUNT > 0
160900         PERFORM 513-SCAN-ONE-LIST THRU 513-EXIT
161000             VARYING WH-IDX FROM 1 BY 1
161100             UNTIL WH-IDX > WS-HABIT-LIST-COUNT OR WS-FOUND
161200     END-IF.
161300 512-EXIT.
161400     EXIT.
161500 513-SCAN-ONE-LIST.
161600     IF WH-HABIT-ID (WH-IDX) = HT-HABIT-ID (HT-IDX)
161700         SET WS-FOUND TO TRUE
161800     END-IF.
161900 513-EXIT.
162000     EXIT.
162100 520-PROCESS-ONE-HABIT.                                           0481
162200     PERFORM 521-COMPUTE-HABIT-STREAK THRU 521-EXIT.
162300     PERFORM 525-COMPUTE-WEEK-COUNTS THRU 525-EXIT.
162400     MOVE WH-HABIT-ID (WH-IDX)  TO HB1-HABIT-ID.
162500     MOVE WH-FREQUENCY (WH-IDX) TO HB1-FREQUENCY.
162600     MOVE WH-STREAK (WH-IDX)    TO HB1-STREAK.
162700     WRITE RPT-LINE FROM RL-HABIT-LINE1.
162800     PERFORM 526-MOVE-WEEK-COUNTS THRU 526-EXIT.
162900     WRITE RPT-LINE FROM RL-HABIT-LINE2.
163000 520-EXIT.
163100     EXIT.
163200*****************************************************************
163300*  521 - CURRENT STREAK.  DAILY HABITS WALK BACK ONE CALENDAR DAY
163400*  AT A TIME FROM RUN-DATE; WEEKLY HABITS WALK BACK ONE WEEK AT A
163500*  TIME FROM THE MONDAY OF RUN-DATE'S WEEK.  STOPS AT FIRST MISS.
163600*****************************************************************
163700 521-COMPUTE-HABIT-STREAK.                                        0390
163800     MOVE ZERO TO WH-STREAK (WH-IDX).
163900     IF WH-FREQUENCY (WH-IDX) = 'WEEKLY'
164000         MOVE WS-MON-ABS-DAY TO WS-SCR-ABS-DAY
164100     ELSE
164200         MOVE WS-RUN-ABS-DAY TO WS-SCR-ABS-DAY
164300     END-IF.
164400     SET WS-FOUND TO TRUE.
164500     PERFORM 522-STREAK-STEP THRU 522-EXIT
164600         UNTIL WS-NOT-FOUND.
164700 521-EXIT.
164800     EXIT.
164900 522-STREAK-STEP.
165000     MOVE WS-SCR-ABS-DAY TO WS-UTIL-ABSDAY.
165100     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
165200     MOVE WS-UTIL-DATE TO WS-SCRATCH-DATE.
165300     SET WS-NOT-FOUND TO TRUE.
165400     IF WS-HABT-COUNT > 0
165500         PERFORM 523-SEARCH-HABT-DATE THRU 523-EXIT
165600             VARYING HT-IDX FROM 1 BY 1
165700             UNTIL HT-IDX > WS-HABT-COUNT
165800     END-IF.
165900     IF WS-FOUND
166000         ADD 1 TO WH-STREAK (WH-IDX)
166100         IF WH-FREQUENCY (WH-IDX) = 'WEEKLY'
166200             SUBTRACT 7 FROM WS-SCR-ABS-DAY
166300         ELSE
166400             SUBTRACT 1 FROM WS-SCR-ABS-DAY
166500         END-IF
166600     END-IF.
166700 522-EXIT.
166800     EXIT.
166900 523-SEARCH-HABT-DATE.
167000     IF HT-HABIT-ID (HT-IDX) = WH-HABIT-ID (WH-IDX) AND
167100        HT-LOG-DATE (HT-IDX) = WS-SCRATCH-DATE
167200         SET WS-FOUND TO TRUE
167300     END-IF.
167400 523-EXIT.
167500     EXIT.
167600*****************************************************************
167700*  525 - WEEKLY PROGRESS - PER-CALENDAR-DAY LOG COUNTS OVER THE
167800*  TRAILING 7 DAYS ENDING AT RUN-DATE, OLDEST FIRST.
167900*****************************************************************
168000 525-COMPUTE-WEEK-COUNTS.                                         0219
168100     PERFORM 527-COMPUTE-ONE-DAY-CNT THRU 527-EXIT
168200         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 7.
168300 525-EXIT.
168400     EXIT.
168500 526-MOVE-WEEK-COUNTS.
168600     PERFORM 529-MOVE-ONE-CNT THRU 529-EXIT
168700         VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 7.
168800 526-EXIT.
168900     EXIT.
169000 527-COMPUTE-ONE-DAY-CNT.
169100     COMPUTE WS-UTIL-ABSDAY = WS-RUN-ABS-DAY - 7 + WS-K.
169200     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
169300     MOVE WS-UTIL-DATE TO WS-SCRATCH-DATE.
169400     MOVE ZERO TO WH-DAY-CNT (WH-IDX WS-K).
169500     IF WS-HABT-COUNT > 0
169600         PERFORM 528-TALLY-ONE-HABT THRU 528-EXIT
169700             VARYING HT-IDX FROM 1 BY 1
169800             UNTIL HT-IDX > WS-HABT-COUNT
169900     END-IF.
170000 527-EXIT.
170100     EXIT.
170200 528-TALLY-ONE-HABT.
170300     IF HT-HABIT-ID (HT-IDX) = WH-HABIT-ID (WH-IDX) AND
170400        HT-LOG-DATE (HT-IDX) = WS-SCRATCH-DATE
170500         ADD 1 TO WH-DAY-CNT (WH-IDX WS-K)
170600     END-IF.
170700 528-EXIT.
170800     EXIT.
170900 529-MOVE-ONE-CNT.
171000     MOVE WH-DAY-CNT (WH-IDX WS-K) TO HB2-CNT (WS-K).
171100 529-EXIT.
171200     EXIT.
171300*****************************************************************
171400*  600 - ANALYTICS SUMMARY SECTION - TASK AND HABIT-LOG TOTALS
171500*  OVER A TRAILING WS-WINDOW-DAYS WINDOW ENDING AT RUN-DATE, PLUS
171600*  HABIT-LOG CONSISTENCY AND BEST/WORST DAY BY LOG COUNT.
171700*****************************************************************
171800 600-ANALYTICS-SECTION.                                           0247
171900     MOVE 'ANALYTICS SUMMARY' TO RL-TITLE-TEXT.
172000     WRITE RPT-LINE FROM RL-TITLE-LINE.
172100     MOVE ZERO TO WS-AN-TASK-TOTAL WS-AN-TASK-DONE
172200                  WS-AN-HABIT-TOTAL WS-AN-ACTIVE-HABITS
172300                  WS-AN-DAYS-WITH-LOGS.
172400     MOVE ZERO TO WS-AN-BEST-CNT WS-AN-WORST-CNT.
172500     MOVE SPACES TO WS-AN-BEST-DATE WS-AN-WORST-DATE.
172600     PERFORM 610-BUILD-WINDOW-TABLE THRU 610-EXIT.
172700     PERFORM 620-TALLY-TASKS THRU 620-EXIT.
172800     PERFORM 630-TALLY-HABITLOGS THRU 630-EXIT.
172900     PERFORM 640-COUNT-ACTIVE-HABITS THRU 640-EXIT.
173000     PERFORM 650-FIND-BEST-WORST-DAY THRU 650-EXIT.
173100     COMPUTE WS-AN-CONSISTENCY ROUNDED =
173200         WS-AN-DAYS-WITH-LOGS / WS-WINDOW-DAYS.
173300     MOVE WS-AN-TASK-DONE    TO AN1-TASK-DONE.
173400     MOVE WS-AN-TASK-TOTAL   TO AN1-TASK-TOTAL.
173500     MOVE WS-AN-ACTIVE-HABITS TO AN1-HABITS.
173600     MOVE WS-AN-CONSISTENCY  TO AN1-CONSISTENCY.
173700     WRITE RPT-LINE FROM RL-ANALYTICS-LINE1.
173800     MOVE WS-AN-BEST-DATE    TO AN2-BEST-DATE.
173900     MOVE WS-AN-BEST-CNT     TO AN2-BEST-CNT.
174000     MOVE WS-AN-WORST-DATE   TO AN2-WORST-DATE.
174100     MOVE WS-AN-WORST-CNT    TO AN2-WORST-CNT.
174200     WRITE RPT-LINE FROM RL-ANALYTICS-LINE2.
174300 600-EXIT.
174400     EXIT.
174500*****************************************************************
174600*  610 - BUILD THE DATE-WINDOW TABLE, OLDEST DAY FIRST.  START =
174700*  RUN-DATE - (WS-WINDOW-DAYS - 1), END = RUN-DATE.
174800*****************************************************************
174900 610-BUILD-WINDOW-TABLE.
175000     COMPUTE WS-UTIL-ABSDAY = WS-RUN-ABS-DAY - WS-WINDOW-DAYS + 1.
175100     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
175200     MOVE WS-UTIL-DATE TO WS-WIN-START-DATE.
175300     MOVE WS-RUN-DATE  TO WS-WIN-END-DATE.
175400     PERFORM 611-BUILD-ONE-DAY THRU 611-EXIT
175500         VARYING WX-IDX FROM 1 BY 1
175600         UNTIL WX-IDX > WS-WINDOW-DAYS.
175700 610-EXIT.
175800     EXIT.
175900 611-BUILD-ONE-DAY.
176000     COMPUTE WS-UTIL-ABSDAY =
176100         WS-RUN-ABS-DAY - WS-WINDOW-DAYS + WX-IDX.
176200     PERFORM 9510-ABSDAY-TO-DATE THRU 9510-EXIT.
176300     MOVE WS-UTIL-DATE TO WX-DATE (WX-IDX).
176400     MOVE ZERO TO WX-TASK-DONE-CNT (WX-IDX)
176500                  WX-HABIT-CNT (WX-IDX)
176600                  WX-MEAL-CAL (WX-IDX)
176700                  WX-MEAL-PROT (WX-IDX)
176800                  WX-MEAL-CARB (WX-IDX)
176900                  WX-MEAL-FAT (WX-IDX).
177000     MOVE 'N' TO WX-ADHERENT-F (WX-IDX).
177100 611-EXIT.
177200     EXIT.
177300*****************************************************************
177400*  620 - TASK TOTALS - SELECTED BY DUE DATE WITHIN THE WINDOW.
177500*****************************************************************
177600 620-TALLY-TASKS.
177700     IF WS-TASK-COUNT > 0
177800         PERFORM 621-TALLY-ONE-TASK THRU 621-EXIT
177900             VARYING TT-IDX FROM 1 BY 1
178000             UNTIL TT-IDX > WS-TASK-COUNT
178100     END-IF.
178200 620-EXIT.
178300     EXIT.
178400 621-TALLY-ONE-TASK.
178500     IF TT-DUE-DATE (TT-IDX) NOT < WS-WIN-START-DATE AND
178600        TT-DUE-DATE (TT-IDX) NOT > WS-WIN-END-DATE
178700         ADD 1 TO WS-AN-TASK-TOTAL
178800         IF TT-IS-COMPLETE (TT-IDX)
178900             ADD 1 TO WS-AN-TASK-DONE
179000         END-IF
179100     END-IF.
179200 621-EXIT.
179300     EXIT.
179400*****************************************************************
179500*  630 - HABIT LOG TOTALS - SELECTED BY LOG DATE WITHIN THE
179600*  WINDOW, TALLIED BOTH AS A GRAND TOTAL AND INTO THE WINDOW
179700*  TABLE'S PER-DAY BUCKET.
179800*****************************************************************
179900 630-TALLY-HABITLOGS.
180000     IF WS-HABT-COUNT > 0
180100         PERFORM 631-TALLY-ONE-HABITLOG THRU 631-EXIT
180200             VARYING HT-IDX FROM 1 BY 1
180300             UNTIL HT-IDX > WS-HABT-COUNT
180400     END-IF.
180500     PERFORM 633-COUNT-DAYS-WITH-LOGS THRU 633-EXIT
180600         VARYING WX-IDX FROM 1 BY 1
180700         UNTIL WX-IDX > WS-WINDOW-DAYS.
180800 630-EXIT.
180900     EXIT.
181000 631-TALLY-ONE-HABITLOG.
181100     IF HT-LOG-DATE (HT-IDX) NOT < WS-WIN-START-DATE AND
181200        HT-LOG-DATE (HT-IDX) NOT > WS-WIN-END-DATE
181300         ADD 1 TO WS-AN-HABIT-TOTAL
181400         PERFORM 632-BUMP-WINDOW-DAY THRU 632-EXIT
181500             VARYING WX-IDX FROM 1 BY 1
181600             UNTIL WX-IDX > WS-WINDOW-DAYS
181700                 OR WX-DATE (WX-IDX) = HT-LOG-DATE (HT-IDX)
181800     END-IF.
181900 631-EXIT.
182000     EXIT.
182100 632-BUMP-WINDOW-DAY.
182200     IF WX-DATE (WX-IDX) = HT-LOG-DATE (HT-IDX)
182300         ADD 1 TO WX-HABIT-CNT (WX-IDX)
182400     END-IF.
182500 632-EXIT.
182600     EXIT.
182700 633-COUNT-DAYS-WITH-LOGS.
182800     IF WX-HABIT-CNT (WX-IDX) > 0
182900         ADD 1 TO WS-AN-DAYS-WITH-LOGS
183000     END-IF.
183100 633-EXIT.
183200     EXIT.
183300*****************************************************************
183400*  640 - ACTIVE HABITS - HOW MANY OF THE USER'S DISTINCT HABITS
183500*  (W12-HABIT-LIST, BUILT IN THE HABIT STREAK SECTION) HAVE AT
183600*  LEAST ONE LOG WITHIN THE WINDOW.
183700*****************************************************************
183800 640-COUNT-ACTIVE-HABITS.
183900     IF WS-HABIT-LIST-COUNT > 0
184000         PERFORM 641-CHECK-ONE-HABIT THRU 641-EXIT
184100             VARYING WH-IDX FROM 1 BY 1
184200             UNTIL WH-IDX > WS-HABIT-LIST-COUNT
184300     END-IF.
184400 640-EXIT.
184500     EXIT.
184600 641-CHECK-ONE-HABIT.
184700     SET WS-NOT-FOUND TO TRUE.
184800     IF WS-HABT-COUNT > 0
184900         PERFORM 642-SCAN-FOR-HABIT THRU 642-EXIT
185000             VARYING HT-IDX FROM 1 BY 1
185100             UNTIL HT-IDX > WS-HABT-COUNT OR WS-FOUND
185200     END-IF.
185300     IF WS-FOUND
185400         ADD 1 TO WS-AN-ACTIVE-HABITS
185500     END-IF.
185600 641-EXIT.
185700     EXIT.
185800 642-SCAN-FOR-HABIT.
185900     IF HT-HABIT-ID (HT-IDX) = WH-HABIT-ID (WH-IDX) AND
186000        HT-LOG-DATE (HT-IDX) NOT < WS-WIN-START-DATE AND
186100        HT-LOG-DATE (HT-IDX) NOT > WS-WIN-END-DATE
186200         SET WS-FOUND TO TRUE
186300     END-IF.
186400 642-EXIT.
186500     EXIT.
186600*****************************************************************
186700*  650 - BEST AND WORST DAY BY HABIT-LOG COUNT, OLDEST TO NEWEST,
186800*  FIRST ENCOUNTERED WINS ON A TIE.  WORST IS AMONG DAYS THAT
186900*  HAVE AT LEAST ONE LOG.  NO LOGS AT ALL -> "NO DATA", COUNT 0.
187000*****************************************************************
187100 650-FIND-BEST-WORST-DAY.                                         0260
187200     IF WS-AN-DAYS-WITH-LOGS = 0
187300         MOVE 'NO DATA   ' TO WS-AN-BEST-DATE WS-AN-WORST-DATE
187400         MOVE ZERO TO WS-AN-BEST-CNT WS-AN-WORST-CNT
187500     ELSE
187600         MOVE ZERO TO WS-AN-BEST-CNT
187700         MOVE 9999 TO WS-AN-WORST-CNT
187800         PERFORM 651-CHECK-ONE-DAY THRU 651-EXIT
187900             VARYING WX-IDX FROM 1 BY 1
188000             UNTIL WX-IDX > WS-WINDOW-DAYS
188100     END-IF.
188200 650-EXIT.
188300     EXIT.
188400 651-CHECK-ONE-DAY.
188500     IF WX-HABIT-CNT (WX-IDX) > WS-AN-BEST-CNT
188600         MOVE WX-HABIT-CNT (WX-IDX) TO WS-AN-BEST-CNT
188700         MOVE WX-DATE (WX-IDX)      TO WS-AN-BEST-DATE
188800     END-IF.
188900     IF WX-HABIT-CNT (WX-IDX) > 0 AND
189000        WX-HABIT-CNT (WX-IDX) < WS-AN-WORST-CNT
189100         MOVE WX-HABIT-CNT (WX-IDX) TO WS-AN-WORST-CNT
189200         MOVE WX-DATE (WX-IDX)      TO WS-AN-WORST-DATE
189300     END-IF.
189400 651-EXIT.
189500     EXIT.
189600*****************************************************************
189700*  700 - NUTRITION SUMMARY SECTION - MEALLOG ROLLED UP BY DAY
189800*  OVER THE SAME WS-WINDOW-DAYS WINDOW BUILT AT PARAGRAPH 610,
189900*  TESTED FOR ADHERENCE AGAINST THE USER'S CALORIE TARGET, PLUS
190000*  THE WEIGHT-TREND LINES FROM THE WEIGHTLOG FILE.
190100*****************************************************************
190200 700-NUTRSUMMARY-SECTION.                                         0281
190300     MOVE 'NUTRITION SUMMARY' TO RL-TITLE-TEXT.
190400     WRITE RPT-LINE FROM RL-TITLE-LINE.
190500     MOVE ZERO TO WS-NS-TOT-CAL WS-NS-TOT-PROT
190600                  WS-NS-TOT-CARB WS-NS-TOT-FAT
190700                  WS-NS-ADHERENT-DAYS.
190800     COMPUTE WS-NS-LOW-BOUND  = WS-CAL-TARGET-RAW * 0.90.
190900     COMPUTE WS-NS-HIGH-BOUND = WS-CAL-TARGET-RAW * 1.10.
191000     PERFORM 710-ROLLUP-MEALLOG THRU 710-EXIT.
191100     PERFORM 720-TEST-ADHERENCE THRU 720-EXIT
191200         VARYING WX-IDX FROM 1 BY 1 UNTIL WX-IDX > WS-WINDOW-DAYS.
191300     PERFORM 730-WRITE-DAY-LINE THRU 730-EXIT
191400         VARYING WX-IDX FROM 1 BY 1 UNTIL WX-IDX > WS-WINDOW-DAYS.
191500     MOVE WS-NS-TOT-CAL  TO NU1-CALORIES.
191600     MOVE WS-NS-TOT-PROT TO NU1-PROTEIN.
191700     MOVE WS-NS-TOT-CARB TO NU1-CARBS.
191800     MOVE WS-NS-TOT-FAT  TO NU1-FAT.
191900     WRITE RPT-LINE FROM RL-NUTRTOTALS-LINE.
192000     COMPUTE WS-NS-ADHERENCE-PCT ROUNDED =
192100         WS-NS-ADHERENT-DAYS * 100 / WS-WINDOW-DAYS.
192200     MOVE WS-NS-ADHERENCE-PCT TO NA1-PERCENT.
192300     WRITE RPT-LINE FROM RL-NUTRADHER-LINE.
192400     IF WS-WGHT-COUNT > 0
192500         PERFORM 740-WRITE-WEIGHT-LINE THRU 740-EXIT
192600             VARYING GT-IDX FROM 1 BY 1
192700             UNTIL GT-IDX > WS-WGHT-COUNT
192800     END-IF.
192900 700-EXIT.
193000     EXIT.
193100 710-ROLLUP-MEALLOG.
193200     IF WS-MEAL-COUNT > 0
193300         PERFORM 711-ROLLUP-ONE-MEAL THRU 711-EXIT
193400             VARYING MT-IDX FROM 1 BY 1
193500             UNTIL MT-IDX > WS-MEAL-COUNT
193600     END-IF.
193700 710-EXIT.
193800     EXIT.
193900 711-ROLLUP-ONE-MEAL.
194000     IF MT-DATE (MT-IDX) NOT < WS-WIN-START-DATE AND
194100        MT-DATE (MT-IDX) NOT > WS-WIN-END-DATE
194200         PERFORM 712-ADD-TO-WINDOW-DAY THRU 712-EXIT
194300             VARYING WX-IDX FROM 1 BY 1
194400             UNTIL WX-IDX > WS-WINDOW-DAYS
194500                 OR WX-DATE (WX-IDX) = MT-DATE (MT-IDX)
194600     END-IF.
194700 711-EXIT.
194800     EXIT.
194900 712-ADD-TO-WINDOW-DAY.
195000     IF WX-DATE (WX-IDX) = MT-DATE (MT-IDX)
195100         ADD MT-CALORIES (MT-IDX)  TO WX-MEAL-CAL (WX-IDX)
195200         ADD MT-PROTEIN-G (MT-IDX) TO WX-MEAL-PROT (WX-IDX)
195300         ADD MT-CARBS-G (MT-IDX)   TO WX-MEAL-CARB (WX-IDX)
195400         ADD MT-FAT-G (MT-IDX)     TO WX-MEAL-FAT (WX-IDX)
195500     END-IF.
195600 712-EXIT.
195700     EXIT.
195800*****************************************************************
195900*  720 - ADHERENCE TEST - A DAY'S TOTAL CALORIES WITHIN 10% OF
196000*  THE CALORIE TARGET IS ADHERENT; A DAY WITH NO MEAL LOGS HAS
196100*  ZERO CALORIES AND IS TESTED THE SAME WAY.
196200*****************************************************************
196300 720-TEST-ADHERENCE.
196400     IF WX-MEAL-CAL (WX-IDX) NOT < WS-NS-LOW-BOUND AND
196500        WX-MEAL-CAL (WX-IDX) NOT > WS-NS-HIGH-BOUND
196600         SET WX-IS-ADHERENT (WX-IDX) TO TRUE
196700         ADD 1 TO WS-NS-ADHERENT-DAYS
196800     END-IF.
196900     ADD WX-MEAL-CAL (WX-IDX)  TO WS-NS-TOT-CAL.
197000     ADD WX-MEAL-PROT (WX-IDX) TO WS-NS-TOT-PROT.
197100     ADD WX-MEAL-CARB (WX-IDX) TO WS-NS-TOT-CARB.
197200     ADD WX-MEAL-FAT (WX-IDX)  TO WS-NS-TOT-FAT.
197300 720-EXIT.
197400     EXIT.
197500 730-WRITE-DAY-LINE.
197600     MOVE WX-DATE (WX-IDX)      TO ND1-DATE.
197700     MOVE WX-MEAL-CAL (WX-IDX)  TO ND1-CALORIES.
197800     MOVE WX-MEAL-PROT (WX-IDX) TO ND1-PROTEIN.
197900     MOVE WX-MEAL-CARB (WX-IDX) TO ND1-CARBS.
198000     MOVE WX-MEAL-FAT (WX-IDX)  TO ND1-FAT.
198100     IF WX-IS-ADHERENT (WX-IDX)
198200         MOVE 'Y' TO ND1-ADHERENT
198300     ELSE
198400         MOVE 'N' TO ND1-ADHERENT
198500     END-IF.
198600     WRITE RPT-LINE FROM RL-NUTRDAY-LINE.
198700 730-EXIT.
198800     EXIT.
198900 740-WRITE-WEIGHT-LINE.                                           0299
199000     MOVE GT-DATE (GT-IDX)      TO WG1-DATE.
199100     MOVE GT-WEIGHT-KG (GT-IDX) TO WG1-WEIGHT.
199200     WRITE RPT-LINE FROM RL-WEIGHT-LINE.
199300 740-EXIT.
199400     EXIT.
199500*****************************************************************
199600*  800 - RISK REVIEW SECTION - ONE LINE PER ASSESSMENT ON FILE
199700*  FOR THIS USER.  AVERAGE RISK SKIPS COMPONENTS NOT PRESENT ON
199800*  THE ASSESSMENT; NO COMPONENTS PRESENT GIVES AN AVERAGE OF
199900*  ZERO (THERE IS NO ZONED "NO VALUE" ON A PRINT LINE).
200000*****************************************************************
200100 800-RISK-SECTION.                                                0318
200200     MOVE 'RISK REVIEW' TO RL-TITLE-TEXT.
200300     WRITE RPT-LINE FROM RL-TITLE-LINE.
200400     IF WS-RISK-COUNT > 0
200500         PERFORM 810-PROCESS-ONE-RISK THRU 810-EXIT
200600             VARYING RT-IDX FROM 1 BY 1
200700             UNTIL RT-IDX > WS-RISK-COUNT
200800     END-IF.
200900 800-EXIT.
201000     EXIT.
201100 810-PROCESS-ONE-RISK.                                            0455
201200     MOVE ZERO TO WS-RISK-SUM.
201300     MOVE ZERO TO WS-RISK-CNT.
201400     IF RT-DEPRESSION-F (RT-IDX) = 'Y'
201500         ADD RT-DEPRESSION (RT-IDX) TO WS-RISK-SUM
201600         ADD 1 TO WS-RISK-CNT
201700     END-IF.
201800     IF RT-ANXIETY-F (RT-IDX) = 'Y'
201900         ADD RT-ANXIETY (RT-IDX) TO WS-RISK-SUM
202000         ADD 1 TO WS-RISK-CNT
202100     END-IF.
202200     IF RT-BURNOUT-F (RT-IDX) = 'Y'
202300         ADD RT-BURNOUT (RT-IDX) TO WS-RISK-SUM
202400         ADD 1 TO WS-RISK-CNT
202500     END-IF.
202600     IF RT-STRESS-F (RT-IDX) = 'Y'
202700         ADD RT-STRESS (RT-IDX) TO WS-RISK-SUM
202800         ADD 1 TO WS-RISK-CNT
202900     END-IF.
203000     IF RT-ISOLATION-F (RT-IDX) = 'Y'
203100         ADD RT-ISOLATION (RT-IDX) TO WS-RISK-SUM
203200         ADD 1 TO WS-RISK-CNT
203300     END-IF.
203400     MOVE RT-DATE (RT-IDX) TO RK1-DATE.
203500     IF WS-RISK-CNT > 0
203600         COMPUTE WS-RISK-AVG ROUNDED = WS-RISK-SUM / WS-RISK-CNT
203700         MOVE WS-RISK-AVG TO RK1-AVG-RISK
203800     ELSE
203900         MOVE ZERO TO RK1-AVG-RISK
204000     END-IF.
204100     MOVE RT-OVERALL-LEVEL (RT-IDX) TO RK1-LEVEL.
204200     IF RT-OVERALL-LEVEL (RT-IDX) = 'HIGH    ' OR
204300        RT-OVERALL-LEVEL (RT-IDX) = 'CRITICAL'
204400         MOVE 'Y' TO RK1-HIGHRISK
204500     ELSE
204600         MOVE 'N' TO RK1-HIGHRISK
204700     END-IF.
204800     WRITE RPT-LINE FROM RL-RISK-LINE.
204900 810-EXIT.
205000     EXIT.
205100*****************************************************************
205200*  900 - FINISH UP - GRAND TOTALS AT THE FOOT OF THE REPORT AND
205300*  CLOSE ALL FILES.
205400*****************************************************************
205500 900-FINISH-UP.                                                   0402
205600     MOVE 'GRAND TOTALS' TO RL-TITLE-TEXT.
205700     WRITE RPT-LINE FROM RL-TITLE-LINE.
205800     MOVE WS-USERS-PROCESSED TO GT1-USERS.
205900     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE1.
206000     MOVE 'RECS READ - WELLNESS  ' TO GT2-LABEL.
206100     MOVE WS-RECS-READ-WELL         TO GT2-COUNT.
206200     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
206300     MOVE 'RECS READ - PROFILE   '  TO GT2-LABEL.
206400     MOVE WS-RECS-READ-PROF         TO GT2-COUNT.
206500     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
206600     MOVE 'RECS READ - FOOD      '  TO GT2-LABEL.
206700     MOVE WS-RECS-READ-FOOD         TO GT2-COUNT.
206800     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
206900     MOVE 'RECS READ - HABITLOG  '  TO GT2-LABEL.
207000     MOVE WS-RECS-READ-HABT         TO GT2-COUNT.
207100     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
207200     MOVE 'RECS READ - TASK      '  TO GT2-LABEL.
207300     MOVE WS-RECS-READ-TASK         TO GT2-COUNT.
207400     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
207500     MOVE 'RECS READ - MEALLOG   '  TO GT2-LABEL.
207600     MOVE WS-RECS-READ-MEAL         TO GT2-COUNT.
207700     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
207800     MOVE 'RECS READ - WEIGHTLOG '  TO GT2-LABEL.
207900     MOVE WS-RECS-READ-WGHT         TO GT2-COUNT.
208000     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
208100     MOVE 'RECS READ - RISK      '  TO GT2-LABEL.
208200     MOVE WS-RECS-READ-RISK         TO GT2-COUNT.
208300     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
208400     MOVE 'PROFILES SKIPPED-BAD  '  TO GT2-LABEL.
208500     MOVE WS-BAD-PROFILE-CNT        TO GT2-COUNT.
208600     WRITE RPT-LINE FROM RL-GRANDTOTAL-LINE2.
208700     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
208800 900-EXIT.
208900     EXIT.
209000*****************************************************************
209100*  950 - CLOSE ALL FILES
209200*****************************************************************
209300 950-CLOSE-FILES.
209400     CLOSE CTLFILE
209500           WELLFILE
209600           PROFFILE
209700           FOODFILE
209800           HABTFILE
209900           TASKFILE
210000           MEALFILE
210100           WGHTFILE
210200           RISKFILE
210300           STATFILE
210400           TARGFILE
210500           RPTFILE.
210600 950-EXIT.
210700     EXIT.
