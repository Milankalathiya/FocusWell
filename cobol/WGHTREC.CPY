000100*****************************************************************
000200*  WGHTREC  -  WEIGH-IN LOG RECORD LAYOUT
000300*  FILE ARRIVES SORTED USER, DATE ASCENDING.
000400*  MAINTENANCE LOG
000500*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000600*****************************************************************
000700 01  WL-WEIGHTLOG-REC.
000800     05  WL-USER-ID              PIC 9(06).
000900     05  WL-DATE                 PIC X(10).
001000     05  WL-WEIGHT-KG            PIC 9(03)V9(01).
001100     05  FILLER                  PIC X(01).
