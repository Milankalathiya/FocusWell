000100*****************************************************************
000200*  TARGREC  -  NUTRITION TARGETS OUTPUT RECORD LAYOUT (TARGOUT)
000300*  ONE ROW WRITTEN PER USER AT THE END OF THE TARGETS SECTION.
000400*  MAINTENANCE LOG
000500*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000600*****************************************************************
000700 01  NT-TARGETS-REC.
000800     05  NT-USER-ID              PIC 9(06).
000900     05  NT-AGE                  PIC 9(03).
001000     05  NT-BMR                  PIC 9(05).
001100     05  NT-TDEE                 PIC 9(05).
001200     05  NT-CAL-TARGET           PIC 9(05).
001300     05  NT-PROTEIN-G            PIC 9(04)V9(01).
001400     05  NT-CARBS-G              PIC 9(04)V9(01).
001500     05  NT-FAT-G                PIC 9(04)V9(01).
001600     05  FILLER                  PIC X(01).
