000100*****************************************************************
000200*  MEALREC  -  LOGGED MEAL ITEM RECORD LAYOUT
000300*  ITEMS ARRIVE PRE-FLATTENED, ONE ROW PER ITEM LOGGED, FILE
000400*  SORTED USER, DATE ASCENDING.  MISSING MACRO OR CALORIE
000500*  VALUES ARE TREATED AS ZERO WHEN TOTALLING A DAY.
000600*  MAINTENANCE LOG
000700*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000800*****************************************************************
000900 01  ML-MEALLOG-REC.
001000     05  ML-USER-ID              PIC 9(06).
001100     05  ML-DATE                 PIC X(10).
001200     05  ML-MEAL-TYPE            PIC X(10).
001300         88  ML-TYPE-BREAKFAST       VALUE 'breakfast '.
001400         88  ML-TYPE-LUNCH           VALUE 'lunch     '.
001500         88  ML-TYPE-DINNER          VALUE 'dinner    '.
001600         88  ML-TYPE-SNACK           VALUE 'snack     '.
001700     05  ML-CALORIES             PIC 9(04)V9(01).
001800     05  ML-PROTEIN-G            PIC 9(03)V9(01).
001900     05  ML-CARBS-G              PIC 9(03)V9(01).
002000     05  ML-FAT-G                PIC 9(03)V9(01).
002100     05  FILLER                  PIC X(03).
