000100*****************************************************************
000200*  STATREC  -  WELLNESS STATS OUTPUT RECORD LAYOUT (STATSOUT)
000300*  ONE ROW WRITTEN PER USER AT THE END OF THE WELLNESS SECTION.
000400*  MAINTENANCE LOG
000500*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000600*****************************************************************
000700 01  ST-STATS-REC.
000800     05  ST-USER-ID              PIC 9(06).
000900     05  ST-TOTAL-ENTRIES        PIC 9(05).
001000     05  ST-CURRENT-SCORE        PIC 9(02)V9(02).
001100     05  ST-AVERAGE-SCORE        PIC 9(02)V9(02).
001200     05  ST-STREAK-DAYS          PIC 9(04).
001300     05  FILLER                  PIC X(07).
