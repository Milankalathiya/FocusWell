000100*****************************************************************
000200*  WELLREC  -  DAILY WELLNESS OBSERVATION RECORD LAYOUT
000300*  ONE ROW PER USER PER DAY TRACKED.  FILE IS SORTED USER
000400*  ASCENDING, DATE DESCENDING (MOST RECENT FIRST).
000500*  A FIELD WHOSE -F COMPANION IS 'N' WAS NOT ENTERED BY THE
000600*  USER THAT DAY AND THE VALUE POSITION IS MEANINGLESS.
000700*  MAINTENANCE LOG
000800*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000900*****************************************************************
001000 01  WD-WELLNESS-REC.
001100     05  WD-USER-ID              PIC 9(06).
001200     05  WD-DATE                 PIC X(10).
001300     05  WD-SLEEP-HOURS          PIC 9(02)V9(02).
001400     05  WD-SLEEP-QUAL           PIC 9(02).
001500     05  WD-SLEEP-QUAL-F         PIC X(01).
001600         88  WD-SLEEP-QUAL-PRES      VALUE 'Y'.
001700     05  WD-MOOD                 PIC 9(02).
001800     05  WD-MOOD-F               PIC X(01).
001900         88  WD-MOOD-PRES            VALUE 'Y'.
002000     05  WD-STRESS               PIC 9(02).
002100     05  WD-STRESS-F             PIC X(01).
002200         88  WD-STRESS-PRES          VALUE 'Y'.
002300     05  WD-PRODUCTIVITY         PIC 9(02).
002400     05  WD-PROD-F               PIC X(01).
002500         88  WD-PROD-PRES            VALUE 'Y'.
002600     05  WD-ENERGY               PIC 9(02).
002700     05  WD-ENERGY-F             PIC X(01).
002800         88  WD-ENERGY-PRES          VALUE 'Y'.
002900     05  WD-ACTIVITY-MIN         PIC 9(04).
003000     05  WD-SOCIAL-HRS           PIC 9(02)V9(02).
003100     05  WD-SCREEN-HRS           PIC 9(02)V9(02).
003200     05  WD-WATER-GLASSES        PIC 9(02).
003300     05  WD-MEALS-SKIPPED        PIC 9(01).
003400     05  WD-MEDITATION-MIN       PIC 9(04).
003500     05  WD-NOTES                PIC X(40).
003600     05  FILLER                  PIC X(04).
