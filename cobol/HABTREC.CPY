000100*****************************************************************
000200*  HABTREC  -  HABIT COMPLETION LOG RECORD LAYOUT
000300*  ONE ROW PER HABIT LOGGED COMPLETE ON A GIVEN DAY.  FILE
000400*  ARRIVES SORTED USER, HABIT, DATE ASCENDING.  A (HABIT,DATE)
000500*  PAIR SHOULD APPEAR AT MOST ONCE - FWBATCH REJECTS A REPEAT
000600*  WHEN THE TABLE IS LOADED.
000700*  MAINTENANCE LOG
000800*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000900*****************************************************************
001000 01  HL-HABITLOG-REC.
001100     05  HL-USER-ID              PIC 9(06).
001200     05  HL-HABIT-ID             PIC 9(06).
001300     05  HL-FREQUENCY            PIC X(06).
001400         88  HL-FREQ-DAILY           VALUE 'DAILY '.
001500         88  HL-FREQ-WEEKLY          VALUE 'WEEKLY'.
001600     05  HL-LOG-DATE             PIC X(10).
001700     05  FILLER                  PIC X(02).
