000100*****************************************************************
000200*  CTLREC  -  RUN CONTROL CARD LAYOUT
000300*  ONE RECORD PER RUN.  CARRIES THE "TODAY" DATE THE WHOLE
000400*  BATCH TREATS AS CURRENT SO A RERUN OF A PRIOR DAY REPRODUCES
000500*  THE SAME ANSWERS.
000600*  MAINTENANCE LOG
000700*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000800*****************************************************************
000900 01  CT-CONTROL-REC.
001000     05  CT-RUN-DATE             PIC X(10).
001100     05  FILLER                  PIC X(01).
