000100*****************************************************************
000200*  PROFREC  -  NUTRITION PROFILE RECORD LAYOUT
000300*  ONE ROW PER USER.  THIS FILE IS THE MASTER LIST OF USERS
000400*  FWBATCH REPORTS ON - EVERY USER ID THE REPORT BREAKS ON
000500*  COMES FROM THIS FILE, IN THE ORDER IT IS READ.
000600*  MAINTENANCE LOG
000700*    03/02/92  RLS  INITIAL COPYBOOK FOR THE WELLNESS BATCH
000800*****************************************************************
000900 01  NP-PROFILE-REC.
001000     05  NP-USER-ID              PIC 9(06).
001100     05  NP-SEX                  PIC X(06).
001200         88  NP-SEX-MALE             VALUE 'male  '.
001300         88  NP-SEX-FEMALE           VALUE 'female'.
001400         88  NP-SEX-OTHER            VALUE 'other '.
001500     05  NP-BIRTHDATE             PIC X(10).
001600     05  NP-HEIGHT-CM            PIC 9(03)V9(01).
001700     05  NP-WEIGHT-KG            PIC 9(03)V9(01).
001800     05  NP-ACTIVITY             PIC X(10).
001900         88  NP-ACT-SEDENTARY        VALUE 'sedentary '.
002000         88  NP-ACT-LIGHT            VALUE 'light     '.
002100         88  NP-ACT-MODERATE         VALUE 'moderate  '.
002200         88  NP-ACT-VERY             VALUE 'very      '.
002300         88  NP-ACT-EXTREME          VALUE 'extreme   '.
002400     05  NP-GOAL                 PIC X(08).
002500         88  NP-GOAL-LOSE            VALUE 'lose    '.
002600         88  NP-GOAL-MAINTAIN        VALUE 'maintain'.
002700         88  NP-GOAL-GAIN            VALUE 'gain    '.
002800     05  FILLER                  PIC X(02).
